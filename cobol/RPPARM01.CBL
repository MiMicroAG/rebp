000100******************************************************************
000200*    RPPARM01 - PROJECT PARAMETER RECORD (PARAM-RECORD)          *
000300*    ONE RECORD PER RUN.  READ FROM PARAM-FILE BY RPLNCALC AND   *
000400*    MOVED INTO RP-PARAM-RECORD BELOW BEFORE PARAMETER           *
000500*    DERIVATION (SEE RPLNCALC PARA 1000-DERIVE-PARAMETERS).      *
000600*    LAYOUT ADAPTED FROM THE OLD MB1100 LOAN-MASTER COPY MEMBER. *
000700*    89/04/02  R.KEOUGH   ORIGINAL LAYOUT FOR INVEST-PLAN RUN    *
000800*    91/11/14  R.KEOUGH   ADDED RENT/VACANCY TREND FIELDS       *
000900*    96/02/08  T.OSTROWSKI REQ 4417 - GROSS YIELD FOR SALE CALC *
001000*    99/01/20  T.OSTROWSKI Y2K - WIDENED ALL YY SUBFIELDS       *
001100******************************************************************
001200 01  RP-PARAM-RECORD.
001300     05  RP-PROJECT-ID                   PIC X(10).
001400     05  RP-PROJECT-NAME                 PIC X(30).
001500     05  RP-PROPERTY-ADDR-1              PIC X(30).
001600     05  RP-PROPERTY-ADDR-2              PIC X(30).
001700     05  RP-PROPERTY-CITY                PIC X(20).
001800     05  RP-PROPERTY-PREF-CD             PIC X(2).
001900     05  FILLER                          PIC X(2).
002000*        ----------  ACQUISITION AMOUNTS  ----------
002100     05  RP-ACQUISITION-DATA.
002200         10  RP-PURCHASE-PRICE           PIC S9(11)    COMP-3.
002300         10  RP-INIT-CAPITAL-RATIO       PIC 9V9(4)    COMP-3.
002400         10  RP-BUILDING-COST            PIC S9(11)    COMP-3.
002500         10  RP-BUILDING-STAT-LIFE       PIC 9(2)      COMP-3.
002600         10  RP-EQUIPMENT-COST           PIC S9(11)    COMP-3.
002700         10  RP-EQUIPMENT-STAT-LIFE      PIC 9(2)      COMP-3.
002800         10  RP-ELAPSED-YEARS            PIC 9(2)      COMP-3.
002900         10  RP-LAND-ASSESSED-VALUE      PIC S9(11)    COMP-3.
003000         10  RP-BLDG-ASSESSED-VALUE      PIC S9(11)    COMP-3.
003100         10  RP-LAND-AREA-M2             PIC 9(6)V99   COMP-3.
003200         10  RP-UNITS                    PIC 9(3)      COMP-3.
003300*        ----------  LOAN TERMS  ----------
003400     05  RP-LOAN-TERMS.
003500         10  RP-LOAN-ANNUAL-RATE         PIC 9(2)V9(4) COMP-3.
003600         10  RP-LOAN-YEARS               PIC 9(2)      COMP-3.
003700         10  RP-LOAN-START-MONTH         PIC 9(2)      COMP-3.
003800         10  RP-LOAN-METHOD              PIC X(1).
003900             88  RP-METHOD-EQUAL-PRIN        VALUE 'P'.
004000             88  RP-METHOD-EQUAL-TOTAL       VALUE 'T'.
004100         10  RP-LOAN-GROUP-BY            PIC X(1).
004200             88  RP-GROUP-CALENDAR-YEAR      VALUE 'C'.
004300             88  RP-GROUP-ANNIVERSARY        VALUE 'A'.
004400         10  RP-PROJ-YEARS               PIC 9(2)      COMP-3.
004500*        ----------  TAX RATES / OPTIONS  ----------
004600     05  RP-TAX-OPTIONS.
004700         10  RP-FIXED-ASSET-RATE         PIC 9V9(4)    COMP-3.
004800         10  RP-CITY-PLAN-RATE           PIC 9V9(4)    COMP-3.
004900         10  RP-LAND-RES-SPECIAL         PIC X(1).
005000             88  RP-LAND-RES-SPECIAL-ON      VALUE 'Y'.
005100             88  RP-LAND-RES-SPECIAL-OFF     VALUE 'N'.
005200*        ----------  RENTAL INCOME  ----------
005300     05  RP-INCOME-DATA.
005400         10  RP-MONTHLY-RENT             PIC S9(9)     COMP-3.
005500         10  RP-RENT-CHG-INITIAL         PIC S9V9(6)   COMP-3.
005600         10  RP-RENT-CHG-TREND           PIC S9V9(6)   COMP-3.
005700         10  RP-VAC-INITIAL              PIC 9V9(6)    COMP-3.
005800         10  RP-VAC-TREND                PIC S9V9(6)   COMP-3.
005900         10  RP-GROSS-YIELD              PIC 9V9(4)    COMP-3.
006000*        ----------  OPERATING EXPENSE  ----------
006100     05  RP-OPEX-DATA.
006200         10  RP-OP-MGMT-FEE              PIC S9(9)     COMP-3.
006300         10  RP-OP-MGMT-FEE-RATE         PIC 9V9(4)    COMP-3.
006400         10  RP-OP-REPAIRS               PIC S9(9)     COMP-3.
006500         10  RP-OP-INSURANCE             PIC S9(9)     COMP-3.
006600         10  RP-OP-UTILITIES             PIC S9(9)     COMP-3.
006700*        ----------  RATE FIELD ALTERNATE VIEW (PCT VS DECIMAL) -
006800*        USED BY 1000-DERIVE-PARAMETERS TO SPOT PERCENT-ENTERED
006900*        RATES (ABSOLUTE VALUE GREATER THAN 1) BEFORE NORMALIZING
007000     05  RP-RATE-CHECK REDEFINES RP-LOAN-TERMS.
007100         10  RP-RATE-CHECK-VALUE         PIC 9(2)V9(4) COMP-3.
007200         10  FILLER                      PIC X(4).
007300     05  FILLER                          PIC X(40).
