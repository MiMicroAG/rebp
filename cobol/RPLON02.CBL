000100******************************************************************
000200*    RPLON02 - ANNUAL LOAN SCHEDULE TABLE (ANNUAL-LOAN-ROW)      *
000300*    ONE ENTRY PER AGGREGATION YEAR OF THE LOAN, BUILT BY        *
000400*    5500-AGGREGATE-ANNUAL-LOAN.  CONSUMED BY 6000-CALC-EXPENSES *
000500*    AND 7000-CALC-CASHFLOW.  WORKING STORAGE.                   *
000600*    ADAPTED FROM THE OLD MBW DISBURSEMENT RECORD LAYOUT.        *
000700*    90/01/17  R.KEOUGH   ORIGINAL                               *
000800*    95/05/05  D.FARR     REQ 2217 - ANNUITY METHOD SUPPORT     *
000900*    99/02/11  T.OSTROWSKI Y2K - WIDENED YEAR FIELD TO 9(2)     *
001000******************************************************************
001100 01  RP-ANNUAL-LOAN-TABLE.
001200     05  AL-ENTRY-COUNT                   PIC 9(2)      COMP-3.
001300     05  AL-YEAR-ROW OCCURS 40 TIMES
001400                     INDEXED BY AL-IDX.
001500         10  AL-YEAR                      PIC 9(2)      COMP-3.
001600         10  AL-MONTHS                    PIC 9(2)      COMP-3.
001700         10  AL-PRINCIPAL-PAID            PIC S9(11)V99 COMP-3.
001800         10  AL-INTEREST-PAID             PIC S9(11)V99 COMP-3.
001900         10  AL-TOTAL-PAID                PIC S9(11)V99 COMP-3.
002000         10  AL-CUM-PAID                  PIC S9(12)V99 COMP-3.
002100         10  AL-BALANCE-END                PIC S9(11)V99 COMP-3.
002200         10  FILLER                       PIC X(6).
002300     05  FILLER                           PIC X(20).
