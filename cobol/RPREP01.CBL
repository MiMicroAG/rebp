000100******************************************************************
000200*    RPREP01 - REPAIR / CAPEX PLAN RECORD (REPAIR-PLAN-RECORD)   *
000300*    ONE RECORD PER PLANNED PROJECTION YEAR.  OPTIONAL FILE -    *
000400*    YEARS NOT PRESENT DEFAULT TO ZERO CAPEX/REPAIRS.  FD        *
000500*    RECORD FOR REPAIR-PLAN-FILE.                                *
000600*    ADAPTED FROM THE OLD CNP750 TRANSACTION-HISTORY LAYOUT.     *
000700*    92/07/02  R.KEOUGH   ORIGINAL                               *
000800*    97/03/19  T.OSTROWSKI REQ 2804 - SPLIT EQUIPMENT REPAIRS   *
000900*                          OUT OF THE LARGE CAPEX BUCKET         *
001000******************************************************************
001100 01  RP-REPAIR-PLAN-REC.
001200     05  RP-PLAN-YEAR                     PIC 9(2)      COMP-3.
001300     05  RP-CAPEX-LARGE                   PIC S9(11)    COMP-3.
001400     05  RP-EQUIP-REPAIRS                 PIC S9(11)    COMP-3.
001500     05  FILLER                           PIC X(62).
