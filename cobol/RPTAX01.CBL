000100******************************************************************
000200*    RPTAX01 - ANNUAL PROPERTY TAX TABLE (TAX-ROW)               *
000300*    ONE ENTRY PER PROJECTION YEAR, BUILT BY 4000-CALC-TAX.      *
000400*    CONSUMED BY 6000-CALC-EXPENSES.  WORKING STORAGE.           *
000500*    ADAPTED FROM THE OLD LPSXCFPB BANKRUPTCY-EXTENSION LAYOUT.  *
000600*    91/02/04  R.KEOUGH   ORIGINAL                               *
000700*    98/06/22  T.OSTROWSKI REQ 3020 - CITY-PLANNING TAX ADDED   *
000800******************************************************************
000900 01  RP-TAX-TABLE.
001000     05  TX-ENTRY-COUNT                   PIC 9(2)      COMP-3.
001100     05  TX-YEAR-ROW OCCURS 40 TIMES
001200                     INDEXED BY TX-IDX.
001300         10  TX-YEAR                      PIC 9(2)      COMP-3.
001400         10  TX-FIXED-LAND                PIC S9(11)V99 COMP-3.
001500         10  TX-CITY-LAND                 PIC S9(11)V99 COMP-3.
001600         10  TX-FIXED-BLDG                PIC S9(11)V99 COMP-3.
001700         10  TX-CITY-BLDG                 PIC S9(11)V99 COMP-3.
001800         10  TX-TOTAL                     PIC S9(11)V99 COMP-3.
001900         10  FILLER                       PIC X(6).
002000     05  FILLER                           PIC X(20).
