000100******************************************************************
000200*    RPLON01 - MONTHLY LOAN SCHEDULE TABLE (MONTHLY-LOAN-ROW)    *
000300*    HOLDS THE MONTHS CURRENTLY BEING ACCUMULATED INTO ONE       *
000400*    AGGREGATION YEAR BEFORE 5500-AGGREGATE-ANNUAL-LOAN ROLLS    *
000500*    THEM INTO RP-ANNUAL-LOAN-TABLE (RPLON02).  WORKING STORAGE. *
000600*    ADAPTED FROM THE OLD LPSUCFPB HIST-TABLE-FIELDS LAYOUT.     *
000700*    90/01/17  R.KEOUGH   ORIGINAL                               *
000800*    95/05/05  D.FARR     REQ 2217 - ANNUITY METHOD SUPPORT     *
000900******************************************************************
001000 01  RP-MONTHLY-LOAN-TABLE.
001100     05  ML-ENTRY-COUNT                   PIC 9(2)      COMP-3.
001200     05  ML-MONTH-ROW OCCURS 12 TIMES
001300                      INDEXED BY ML-IDX.
001400         10  ML-MONTH                     PIC 9(4)      COMP-3.
001500         10  ML-PAYMENT                   PIC S9(11)V99 COMP-3.
001600         10  ML-PRINCIPAL                 PIC S9(11)V99 COMP-3.
001700         10  ML-INTEREST                  PIC S9(11)V99 COMP-3.
001800         10  ML-BALANCE                   PIC S9(11)V99 COMP-3.
001900         10  FILLER                       PIC X(5).
002000     05  FILLER                           PIC X(20).
