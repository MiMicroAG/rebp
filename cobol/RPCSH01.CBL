000100******************************************************************
000200*    RPCSH01 - ANNUAL CASH FLOW TABLE (CASHFLOW-ROW)             *
000300*    ONE ENTRY PER PROJECTION YEAR - THE FINAL MASTER RESULT     *
000400*    ROW, BUILT BY 7000-CALC-CASHFLOW AND PRINTED BY             *
000500*    8100-WRITE-SUMMARY-SECTION.  WORKING STORAGE.               *
000600*    ADAPTED FROM THE OLD COBOL-LAYOUT SERVICER OUTPUT RECORD.   *
000700*    91/09/02  R.KEOUGH   ORIGINAL                               *
000800*    96/12/03  D.FARR     REQ 2690 - SALE/APR COLUMNS ADDED     *
000900*    99/03/05  T.OSTROWSKI Y2K - WIDENED YEAR FIELD TO 9(2)     *
001000******************************************************************
001100 01  RP-CASHFLOW-TABLE.
001200     05  CF-ENTRY-COUNT                   PIC 9(2)      COMP-3.
001300     05  CF-YEAR-ROW OCCURS 40 TIMES
001400                     INDEXED BY CF-IDX.
001500         10  CF-YEAR                      PIC 9(2)      COMP-3.
001600         10  CF-ANNUAL-INCOME             PIC S9(11)    COMP-3.
001700         10  CF-TOTAL-EXPENSES            PIC S9(11)    COMP-3.
001800         10  CF-CASHFLOW                  PIC S9(11)    COMP-3.
001900         10  CF-CASHFLOW-CUM              PIC S9(12)    COMP-3.
002000         10  CF-LOAN-BALANCE              PIC S9(11)    COMP-3.
002100         10  CF-SALE-PRICE                PIC S9(12)    COMP-3.
002200         10  CF-TAX-ON-SALE               PIC S9(12)    COMP-3.
002300         10  CF-NET-PROFIT                PIC S9(12)    COMP-3.
002400         10  CF-APR                       PIC S9(4)V9(6) COMP-3.
002500         10  FILLER                       PIC X(10).
002600     05  FILLER                           PIC X(20).
