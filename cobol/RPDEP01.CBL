000100******************************************************************
000200*    RPDEP01 - DEPRECIATION SCHEDULE TABLE (DEPR-RESULT)         *
000300*    TWO ENTRIES - BUILDING (DP-CLASS-BUILDING) AND EQUIPMENT    *
000400*    (DP-CLASS-EQUIPMENT) - BUILT BY 2000-CALC-DEPRECIATION.     *
000500*    CONSUMED BY 7000-CALC-CASHFLOW FOR CUMULATIVE DEPRECIATION  *
000600*    AND BY THE DEPRECIATION REPORT SECTION.  WORKING STORAGE.   *
000700*    ADAPTED FROM THE OLD LPSFCFPB FEE-BALANCE-TABLE LAYOUT.     *
000800*    91/08/19  R.KEOUGH   ORIGINAL                               *
000900*    96/12/03  D.FARR     REQ 2690 - USED-ASSET LIFE SUPPORT    *
001000******************************************************************
001100 01  RP-DEPR-TABLE.
001200     05  DP-CLASS-ROW OCCURS 2 TIMES
001300                      INDEXED BY DP-IDX.
001400         10  DP-CLASS-CODE                PIC X(1).
001500             88  DP-CLASS-BUILDING             VALUE 'B'.
001600             88  DP-CLASS-EQUIPMENT            VALUE 'E'.
001700         10  DP-ORIG-COST                 PIC S9(11)    COMP-3.
001800         10  DP-STAT-LIFE                 PIC 9(3)      COMP-3.
001900         10  DP-ELAPSED                   PIC 9(2)      COMP-3.
002000         10  DP-USED-LIFE                 PIC 9(3)      COMP-3.
002100         10  DP-RATE                      PIC 9V9(3)    COMP-3.
002200         10  DP-TOTAL                     PIC S9(12)    COMP-3.
002300         10  DP-ANNUAL-SCHED OCCURS 40 TIMES
002400                         INDEXED BY DP-YR-IDX.
002500             15  DP-ANNUAL                PIC S9(11)    COMP-3.
002600         10  FILLER                       PIC X(8).
002700     05  FILLER                           PIC X(10).
