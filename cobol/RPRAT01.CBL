000100******************************************************************
000200*    RPRAT01 - LOAN RATE SCHEDULE RECORD (RATE-SCHEDULE-RECORD)  *
000300*    ONE RECORD PER STEPPED-RATE RANGE, ASCENDING LOAN-YEAR      *
000400*    ORDER.  OPTIONAL FILE - MAY BE EMPTY WHEN THE LOAN CARRIES  *
000500*    A SINGLE FLAT RATE.  FD RECORD FOR RATE-SCHED-FILE.         *
000600*    ADAPTED FROM THE OLD CNP750 RECON DISBURSEMENT LAYOUT.      *
000700*    92/06/30  R.KEOUGH   ORIGINAL                               *
000800*    98/09/11  T.OSTROWSKI REQ 3109 - STEPPED ARM RATE SUPPORT  *
000900******************************************************************
001000 01  RP-RATE-SCHED-REC.
001100     05  RS-START-YEAR                   PIC 9(2)      COMP-3.
001200     05  RS-END-YEAR                     PIC 9(2)      COMP-3.
001300     05  RS-ANNUAL-RATE                   PIC 9(2)V9(4) COMP-3.
001400     05  FILLER                          PIC X(71).
