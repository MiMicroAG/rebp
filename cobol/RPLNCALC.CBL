000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.     RPLNCALC.
000030       AUTHOR.         R. KEOUGH.
000040       INSTALLATION.   CNP DATA CENTER - INVESTMENT SYSTEMS.
000050       DATE-WRITTEN.   04/02/89.
000060       DATE-COMPILED.
000070       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    RPLNCALC  -  REAL ESTATE BUSINESS PLAN PROJECTION          *
000100*                                                                *
000110*    DRIVES THE FULL ANNUAL PROJECTION FOR ONE PROPERTY -        *
000120*    DEPRECIATION, RENTAL INCOME, FIXED-ASSET/CITY-PLAN TAX,     *
000130*    LOAN AMORTIZATION, EXPENSE CONSOLIDATION AND CASH FLOW -    *
000140*    AND PRINTS THE FIVE-SECTION PLAN-REPORT LISTING.            *
000150*                                                                *
000160*    INPUT  - PARAM-FILE       ONE RP-PARAM-RECORD PER RUN       *
000170*              RATE-SCHED-FILE  OPTIONAL STEPPED LOAN RATES      *
000180*              BLDG-CORR-FILE   OPTIONAL BLDG ASSESSMENT CORR.   *
000190*              REPAIR-PLAN-FILE OPTIONAL YEAR-INDEXED CAPEX      *
000200*              DEPR-RATE-FILE   STATUTORY STRAIGHT-LINE RATES    *
000210*    OUTPUT - PLAN-REPORT      CONSOLIDATED PRINTED PROJECTION   *
000220*                                                                *
000230*    CHANGE LOG                                                  *
000240*    ----------                                                  *
000250*    89/04/02  R.KEOUGH    ORIGINAL PROGRAM FOR INVEST-PLAN RUN  RPL0001
000260*    89/09/14  R.KEOUGH    ADDED EQUAL-PRINCIPAL LOAN METHOD     RPL0002
000270*    90/02/20  R.KEOUGH    ADDED ANNUITY (EQUAL-TOTAL) METHOD    RPL0003
000280*    90/07/03  R.KEOUGH    STEPPED RATE SCHEDULE LOOKUP ADDED    RPL0004
000290*    91/01/11  R.KEOUGH    ANNIVERSARY-YEAR AGGREGATION OPTION   RPL0005
000300*    91/08/19  R.KEOUGH    USED-ASSET LIFE / DEPR SCHEDULE LOGIC RPL0006
000310*    91/11/14  R.KEOUGH    RENT-CHANGE AND VACANCY TREND SERIES  RPL0007
000320*    92/04/06  R.KEOUGH    PLAN-REPORT FIVE SECTION LAYOUT ADDED RPL0008
000330*    92/09/22  D.FARR      CORRECTED CALENDAR-YEAR FIRST SLICE   RPL0009
000340*    93/03/15  D.FARR      RESIDENTIAL LAND SPECIAL REDUCTION    RPL0010
000350*    93/10/02  D.FARR      BUILDING ASSESSED VALUE CORRECTION    RPL0011
000360*                          MULTIPLIER TABLE (BLDG-CORR-FILE)     RPL0012
000370*    94/06/18  D.FARR      REQ 1140 - 1-YEN RESIDUAL BOOK VALUE  RPL0013
000380*    95/05/05  D.FARR     REQ 2217 - ANNUITY RECALC ON RATE STEP RPL0014
000390*    96/02/08  T.OSTROWSKI REQ 4417 - GROSS YIELD SALE PRICE     RPL0015
000400*    96/09/14  T.OSTROWSKI REQ 2610 - CAPEX/EQUIP REPAIR PLAN    RPL0016
000410*    96/12/03  T.OSTROWSKI REQ 2690 - CAPITAL GAINS TAX ON SALE  RPL0017
000420*    97/07/28  T.OSTROWSKI REQ 2910 - APR / NET PROFIT COLUMNS   RPL0018
000430*    98/06/22  T.OSTROWSKI REQ 3020 - CITY-PLANNING TAX SPLIT    RPL0019
000440*    99/01/20  T.OSTROWSKI Y2K - WIDENED ALL YEAR FIELDS TO 9(2) Y2K0020
000450*    99/02/11  T.OSTROWSKI Y2K - VERIFIED 40-YEAR HORIZON TABLES Y2K0021
000460*    99/04/19  T.OSTROWSKI Y2K - WIDENED REPORT YEAR CAPTIONS    Y2K0022
000470*    00/01/07  T.OSTROWSKI POST Y2K VERIFICATION - NO CHANGES    RPL0023
000480*    01/03/30  D.FARR      REQ 3390 - MGMT FEE RATE-BASED OPTION RPL0024
000490*    02/11/08  D.FARR      REQ 3510 - ROUNDING TOLERANCE REVIEW  RPL0025
000500*    03/06/17  T.OSTROWSKI REQ 3610 - FULL COLUMN SET ON ALL     RPL0026
000510*                          FIVE REPORT SECTIONS; TAX BREAKDOWN   RPL0026
000520*                          LINE WIRED IN; DEPR SECTION REBUILT   RPL0026
000530*                          ONE ROW PER YEAR WITH BOOK VALUES     RPL0026
000540*    03/09/02  T.OSTROWSKI REQ 3622 - ADDED MISSING REPAIR-PLAN  RPL0027
000550*                          LOOK-UP TABLE (COMPILE BOMB - TABLE  RPL0027
000560*                          REFERENCED BUT NEVER DECLARED); ROUND RPL0027
000570*                          MONTHLY RENT/ANNUAL GROSS HALF-UP     RPL0027
000580*                          INSTEAD OF TRUNCATING ON THE MOVE     RPL0027
000590*    04/02/14  T.OSTROWSKI REQ 3660 - RE-VALIDATE LOAN PRINCIPAL RPL0028
000600*                          AFTER DERIVATION (A 100-PERCENT-OR-   RPL0028
000610*                          GREATER INIT CAPITAL RATIO WAS LEFT   RPL0028
000620*                          A NON-POSITIVE PRINCIPAL THAT SLIPPED RPL0028
000630*                          THROUGH 0150 AND WAS AMORTIZED IN     RPL0028
000640*                          5000 ANYWAY); EXPANDED NARRATIVE      RPL0028
000650*                          COMMENTARY THROUGHOUT THE CALCULATION RPL0028
000660*                          PARAGRAPHS PER DEPT DOCUMENTATION     RPL0028
000670*                          STANDARDS REVIEW                      RPL0028
000680******************************************************************
000690       ENVIRONMENT DIVISION.
000700*
000710       CONFIGURATION SECTION.
000720       SPECIAL-NAMES.
000730           CONSOLE IS CRT
000740           C01 IS TOP-OF-FORM
000750           CLASS NUMERIC-CODE IS 'P', 'T'
000760           UPSI-0 IS WS-TRACE-SWITCH.
000770       INPUT-OUTPUT SECTION.
000780       FILE-CONTROL.
000790* PARAMETER INPUT - ONE RECORD PER RUN
000800           SELECT PARAM-FILE       ASSIGN TO DYNAMIC PARAM-PATH
000810                  ORGANIZATION RECORD SEQUENTIAL.
000820* OPTIONAL STEPPED LOAN RATE SCHEDULE
000830           SELECT RATE-SCHED-FILE  ASSIGN TO DYNAMIC RATE-PATH
000840                  ORGANIZATION RECORD SEQUENTIAL.
000850* OPTIONAL BUILDING ASSESSED-VALUE CORRECTION TABLE
000860           SELECT BLDG-CORR-FILE   ASSIGN TO DYNAMIC BCORR-PATH
000870                  ORGANIZATION RECORD SEQUENTIAL.
000880* OPTIONAL YEAR-INDEXED LARGE-REPAIR / EQUIPMENT PLAN
000890           SELECT REPAIR-PLAN-FILE ASSIGN TO DYNAMIC RPLAN-PATH
000900                  ORGANIZATION RECORD SEQUENTIAL.
000910* STATUTORY STRAIGHT-LINE DEPRECIATION RATE TABLE
000920           SELECT DEPR-RATE-FILE   ASSIGN TO DYNAMIC DRATE-PATH
000930                  ORGANIZATION RECORD SEQUENTIAL.
000940* CONSOLIDATED FIVE-SECTION PROJECTION LISTING
000950           SELECT PLAN-REPORT      ASSIGN TO DYNAMIC RPT-PATH
000960                  ORGANIZATION RECORD SEQUENTIAL.
000970*
000980       DATA DIVISION.
000990*
001000       FILE SECTION.
001010*
001020       FD  PARAM-FILE
001030           LABEL RECORDS ARE STANDARD
001040           DATA RECORD IS RP-PARAM-RECORD.
001050           copy '/users/devel/rpparm01.cbl'.
001060*
001070       FD  RATE-SCHED-FILE
001080           LABEL RECORDS ARE STANDARD
001090           DATA RECORD IS RP-RATE-SCHED-REC.
001100           copy '/users/devel/rprat01.cbl'.
001110*
001120       FD  BLDG-CORR-FILE
001130           LABEL RECORDS ARE STANDARD
001140           DATA RECORD IS RP-BLDG-CORR-REC.
001150       01  RP-BLDG-CORR-REC.
001160           05  BC-YEAR                      PIC 9(2)      COMP-3.
001170           05  BC-MULTIPLIER                PIC 9V9(4)    COMP-3.
001180           05  FILLER                       PIC X(71).
001190*
001200       FD  REPAIR-PLAN-FILE
001210           LABEL RECORDS ARE STANDARD
001220           DATA RECORD IS RP-REPAIR-PLAN-REC.
001230           copy '/users/devel/rprep01.cbl'.
001240*
001250       FD  DEPR-RATE-FILE
001260           LABEL RECORDS ARE STANDARD
001270           DATA RECORD IS RP-DEPR-RATE-REC.
001280       01  RP-DEPR-RATE-REC.
001290           05  DR-SERVICE-LIFE              PIC 9(3)      COMP-3.
001300           05  DR-SL-RATE                   PIC 9V9(3)    COMP-3.
001310           05  FILLER                       PIC X(74).
001320*
001330       FD  PLAN-REPORT
001340           RECORD CONTAINS 198 CHARACTERS
001350           LABEL RECORDS ARE STANDARD
001360           DATA RECORD IS RP-PRINT-LINE.
001370       01  RP-PRINT-LINE                    PIC X(198).
001380*
001390       WORKING-STORAGE SECTION.
001400*
001410* ---------------------------------------------------------
001420* REPORT LINE COUNT - STANDALONE COUNTER, SHOP HABIT OF
001430* CARRYING RUN-WIDE TALLIES AS 77-LEVELS RATHER THAN BURYING
001440* THEM IN A GROUP.  DISPLAYED AT 9000-END-RUN.
001450* ---------------------------------------------------------
001460   77  WS-DETAIL-LINE-COUNT          PIC S9(5)     COMP   VALUE ZERO.
001470* ---------------------------------------------------------
001480* PROJECT CONFIGURATION AND LOOK-UP TABLES
001490* ---------------------------------------------------------
001500           copy '/users/devel/rpparm01.cbl'.
001510           copy '/users/devel/rprat01.cbl'.
001520           copy '/users/devel/rprep01.cbl'.
001530           copy '/users/devel/rpinc01.cbl'.
001540           copy '/users/devel/rptax01.cbl'.
001550           copy '/users/devel/rpdep01.cbl'.
001560           copy '/users/devel/rplon01.cbl'.
001570           copy '/users/devel/rplon02.cbl'.
001580           copy '/users/devel/rpexp01.cbl'.
001590           copy '/users/devel/rpcsh01.cbl'.
001600           copy '/users/devel/rprpt01.cbl'.
001610*
001620* BUILDING ASSESSED-VALUE CORRECTION TABLE - MIRRORS THE
001630* BLDG-CORR-FILE ROWS 0300-LOAD-BLDG-CORR READS AT STARTUP.
001640* REV 8 (92/93) - THE PREFECTURE RE-ASSESSES BUILDING VALUE
001650* ON A SCHEDULE THAT DOES NOT TRACK THE STATUTORY SERVICE
001660* LIFE, SO 4100-CALC-ONE-TAX-YEAR LOOKS UP A YEAR-SPECIFIC
001670* MULTIPLIER HERE RATHER THAN APPLYING A FLAT DECLINE RATE.
001680       01  RP-BLDG-CORR-TABLE.
001690           05  BC-ENTRY-COUNT               PIC 9(2)      COMP-3.
001700           05  BC-YEAR-ROW OCCURS 40 TIMES
001710                           INDEXED BY BC-IDX.
001720               10  BC-TBL-YEAR              PIC 9(2)      COMP-3.
001730               10  BC-TBL-MULTIPLIER        PIC 9V9(4)    COMP-3.
001740               10  FILLER                   PIC X(3).
001750           05  FILLER                       PIC X(10).
001760*
001770* REPAIR / CAPEX PLAN TABLE - MIRRORS REPAIR-PLAN-FILE, KEYED
001780* BY PLAN YEAR RATHER THAN TABLE POSITION SO A SPARSE FILE
001790* (ONLY THE YEARS WITH A PLANNED ROOF OR EQUIPMENT REPLACEMENT)
001800* STILL LINES UP CORRECTLY AGAINST EVERY PROJECTION YEAR.
001810* RPL0027 - THIS TABLE WAS MISSING FROM WORKING-STORAGE FOR
001820* SEVERAL MONTHS; 6150-FIND-RPLAN-FOR-YEAR REFERENCED IT
001830* AND THE OLD RUN WAS GETTING AWAY WITH WHATEVER GARBAGE SAT
001840* IN STORAGE AT THAT ADDRESS.  DO NOT REMOVE THIS DECLARATION.
001850       01  RP-REPAIR-PLAN-TABLE.
001860           05  RP-ENTRY-COUNT               PIC 9(2)      COMP-3.
001870           05  RP-YEAR-ROW OCCURS 40 TIMES
001880                           INDEXED BY RP-IDX.
001890               10  RP-TBL-PLAN-YEAR         PIC 9(2)      COMP-3.
001900               10  RP-TBL-CAPEX-LARGE       PIC S9(11)    COMP-3.
001910               10  RP-TBL-EQUIP-REPAIRS     PIC S9(11)    COMP-3.
001920               10  FILLER                   PIC X(3).
001930           05  FILLER                       PIC X(10).
001940* STATUTORY STRAIGHT-LINE DEPRECIATION RATE TABLE, KEYED BY
001950* SERVICE LIFE - LOADED ONCE AT STARTUP BY 0500-LOAD-DEPR-RATES
001960* AND SEARCHED SEQUENTIALLY BY 2150-SEARCH-DEPR-RATE.  WHEN A
001970* SERVICE LIFE HAS NO MATCHING ROW 2100 FALLS BACK TO A
001980* 1-DIVIDED-BY-USED-LIFE RATE RATHER THAN ABORTING THE RUN.
001990       01  RP-DEPR-RATE-TABLE.
002000           05  DR-ENTRY-COUNT               PIC 9(2)      COMP-3.
002010           05  DR-LIFE-ROW OCCURS 60 TIMES
002020                          INDEXED BY DR-IDX.
002030               10  DR-TBL-SERVICE-LIFE      PIC 9(3)      COMP-3.
002040               10  DR-TBL-SL-RATE           PIC 9V9(3)    COMP-3.
002050               10  FILLER                   PIC X(3).
002060           05  FILLER                       PIC X(10).
002070*
002080* STEPPED LOAN-RATE SCHEDULE, KEYED BY LOAN-YEAR RANGE.  THIS
002090* IS HOW THE SHOP HANDLES A TEASER-RATE OR STEP-UP MORTGAGE -
002100* A FLAT-RATE LOAN SIMPLY LEAVES THIS TABLE EMPTY AND
002110* 5150-FIND-SCHED-RATE FALLS THROUGH WITHOUT CHANGING
002120* WS-RATE-NOW FROM THE PARAMETER RECORD'S FLAT RATE.
002130       01  RP-RATE-SCHED-TABLE.
002140           05  RS-ENTRY-COUNT               PIC 9(2)      COMP-3.
002150           05  RS-RANGE-ROW OCCURS 40 TIMES
002160                          INDEXED BY RS-IDX.
002170               10  RS-TBL-START-YEAR        PIC 9(2)      COMP-3.
002180               10  RS-TBL-END-YEAR          PIC 9(2)      COMP-3.
002190               10  RS-TBL-ANNUAL-RATE       PIC 9(2)V9(4) COMP-3.
002200               10  FILLER                   PIC X(3).
002210           05  FILLER                       PIC X(10).
002220*
002230* ---------------------------------------------------------
002240* FILE PATHS, SWITCHES, SUBSCRIPTS AND RUN-DATE WORK AREA
002250* ---------------------------------------------------------
002260       01  WS-FILE-PATHS.
002270           05  PARAM-PATH                   PIC X(40)
002280                VALUE '/users/public/param.dat'.
002290           05  RATE-PATH                    PIC X(40)
002300                VALUE '/users/public/ratesch.dat'.
002310           05  BCORR-PATH                   PIC X(40)
002320                VALUE '/users/public/bldgcorr.dat'.
002330           05  RPLAN-PATH                   PIC X(40)
002340                VALUE '/users/public/repplan.dat'.
002350           05  DRATE-PATH                   PIC X(40)
002360                VALUE '/users/public/deprrate.dat'.
002370           05  RPT-PATH                     PIC X(40)
002380                VALUE '/users/public/out/planrpt.lst'.
002390           05  FILLER                       PIC X(10).
002400*
002410* RUN-WIDE SWITCHES - EOF FLAG FOR THE FOUR LOOK-UP FILE
002420* LOADERS, THE TRACE UPSI SWITCH, PARAMETER VALIDITY, THE
002430* 85/15 EQUIPMENT-SPLIT FLAG AND THE ANNUITY-RECALC TRIGGER.
002440       01  WS-SWITCHES.
002450           05  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
002460               88  WS-EOF                        VALUE 'Y'.
002470           05  WS-TRACE-SWITCH              PIC X(1)  VALUE '0'.
002480           05  WS-PARM-VALID-SW             PIC X(1)  VALUE 'Y'.
002490               88  WS-PARM-VALID                VALUE 'Y'.
002500               88  WS-PARM-INVALID               VALUE 'N'.
002510           05  WS-EQUIP-DERIVED-SW          PIC X(1)  VALUE 'N'.
002520               88  WS-EQUIP-WAS-DERIVED         VALUE 'Y'.
002530           05  WS-ANNUITY-RECALC-SW         PIC X(1)  VALUE 'Y'.
002540               88  WS-RECALC-PAYMENT            VALUE 'Y'.
002550           05  FILLER                       PIC X(5).
002560*
002570* ALL TABLE SUBSCRIPTS AND LOOP COUNTERS - COMP, NOT COMP-3,
002580* SINCE THESE ARE PURE BINARY WORK COUNTERS NEVER PRINTED OR
002590* MOVED TO A DISPLAY FIELD.  WS-PAGE-NO AND WS-LINE-CTR CARRY
002600* OVER FROM THE OLD SETMB2000 PRINT-SPACING CONVENTION EVEN
002610* THOUGH THIS PROGRAM DOES NOT YET COUNT LINES PER PAGE.
002620       01  WS-SUBSCRIPTS                    COMP.
002630           05  WS-SUB-1                     PIC S9(4).
002640           05  WS-SUB-2                     PIC S9(4).
002650           05  WS-YR                        PIC S9(4).
002660           05  WS-MO                        PIC S9(4).
002670           05  WS-LOAN-YR                   PIC S9(4).
002680           05  WS-TOTAL-MONTHS              PIC S9(4).
002690           05  WS-REMAIN-MONTHS             PIC S9(4).
002700           05  WS-GROUP-TARGET              PIC S9(4).
002710           05  WS-GROUP-COUNT               PIC S9(4).
002720           05  WS-PAGE-NO                    PIC S9(4) VALUE 0.
002730           05  WS-LINE-CTR                   PIC S9(4) VALUE 0.
002740           05  FILLER                       PIC X(4).
002750*
002760* PARAMETER-DERIVATION RESULTS - LOAN PRINCIPAL, BUILDING/LAND
002770* ASSESSED-VALUE FALLBACKS AND TAX BASES, ALL POSTED ONCE BY
002780* 1000-DERIVE-PARAMETERS AND 4000-CALC-TAX AT THE TOP OF THE
002790* RUN AND NEVER RECOMPUTED AFTERWARD.  WS-LOAN-PRINCIPAL IS
002800* RE-CHECKED FOR A POSITIVE VALUE IN 0000-MAIN-LINE BEFORE
002810* ANY OF THE AMORTIZATION PARAGRAPHS ARE ALLOWED TO RUN.
002820       01  WS-DERIVED-AMOUNTS               COMP-3.
002830           05  WS-ORIG-BLDG-COST            PIC S9(11).
002840           05  WS-INIT-CAPITAL              PIC S9(11)V99.
002850           05  WS-LOAN-PRINCIPAL            PIC S9(11)V99.
002860           05  WS-LAND-BASE-FIXED           PIC S9(11)V99.
002870           05  WS-LAND-BASE-CITY            PIC S9(11)V99.
002880           05  WS-TAX-LAND-FIXED            PIC S9(11)V99.
002890           05  WS-TAX-LAND-CITY             PIC S9(11)V99.
002900           05  WS-BLDG-BASE                 PIC S9(11)V99.
002910           05  WS-BC-MULTIPLIER             PIC 9V9(4).
002920           05  FILLER                       PIC X(4).
002930*
002940* LOAN-AMORTIZATION WORK AREA - ONE MONTH'S WORTH OF BALANCE,
002950* RATE AND PAYMENT FIGURES, REBUILT EVERY PASS THROUGH 5100.
002960* NOTHING HERE SURVIVES FROM ONE MONTH TO THE NEXT EXCEPT
002970* WS-BALANCE AND WS-RATE-PREV, WHICH ARE CARRIED FORWARD ON
002980* PURPOSE TO DETECT A RATE STEP AND TRIGGER AN ANNUITY RECALC.
002990       01  WS-LOAN-WORK-AREA                COMP-3.
003000           05  WS-BALANCE                   PIC S9(11)V9999.
003010           05  WS-RATE-NOW                  PIC S9(2)V9999.
003020           05  WS-RATE-PREV                 PIC S9(2)V9999.
003030           05  WS-MONTHLY-RATE              PIC S9V999999.
003040           05  WS-FIXED-PRIN-COMP           PIC S9(11)V9999.
003050           05  WS-PAYMENT                   PIC S9(11)V9999.
003060           05  WS-INTEREST                  PIC S9(11)V9999.
003070           05  WS-PRINCIPAL                  PIC S9(11)V9999.
003080           05  WS-FACTOR                    PIC S9(4)V999999.
003090           05  WS-ANNUITY-NUMER             PIC S9(13)V9999.
003100           05  WS-ANNUITY-DENOM             PIC S9(4)V999999.
003110           05  FILLER                       PIC X(4).
003120*
003130* RENTAL-INCOME CARRY-FORWARD WORK AREA - THE RUNNING RENT,
003140* RENT-CHANGE AND VACANCY FIGURES 3100 COMPOUNDS YEAR OVER
003150* YEAR.  WS-CARRY-RENT IS THE ONLY FIELD IN THIS GROUP THAT
003160* MEANS ANYTHING OUTSIDE A SINGLE PASS OF 3100 - EVERYTHING
003170* ELSE IS SCRATCH FOR THE COMPOUNDING ARITHMETIC.
003180       01  WS-INCOME-WORK-AREA              COMP-3.
003190           05  WS-CARRY-RENT                PIC S9(9)V9999.
003200           05  WS-RENT-CHG-RATE             PIC S9V9(6).
003210           05  WS-VAC-RATE                  PIC S9V9(6).
003220           05  WS-GROSS-UNROUNDED           PIC S9(11)V9999.
003230           05  FILLER                       PIC X(4).
003240*
003250* DEPRECIATION-SCHEDULE WORK AREA - USED LIFE, STRAIGHT-LINE
003260* RATE AND THE ONE-YEN-RESIDUAL TARGET FIGURES 2100 BUILDS
003270* EACH SCHEDULE FROM.  WS-DEPR-CUM-BLDG AND WS-DEPR-CUM-EQUIP
003280* ARE RESET TO ZERO AT THE TOP OF 8000-WRITE-REPORT AND
003290* ACCUMULATE AS 8410 WALKS THE DEPRECIATION SECTION, YEAR BY
003300* YEAR, FOR THE BOOK-VALUE COLUMNS.
003310       01  WS-DEPR-WORK-AREA                COMP-3.
003320           05  WS-USED-LIFE                 PIC 9(3).
003330           05  WS-SL-RATE                   PIC 9V9(3).
003340           05  WS-COST-YEN                  PIC S9(11).
003350           05  WS-TARGET                    PIC S9(11).
003360           05  WS-BASE-YEAR-AMT              PIC S9(11).
003370           05  WS-DEPR-CUM                  PIC S9(12).
003380           05  WS-DEPR-CUM-BLDG             PIC S9(12).
003390           05  WS-DEPR-CUM-EQUIP            PIC S9(12).
003400           05  WS-DEPR-YEAR-TOTAL           PIC S9(12).
003410           05  FILLER                       PIC X(4).
003420*
003430* CASH-FLOW WORK AREA - RUNNING CUMULATIVE CASH FLOW AND THE
003440* CAPITAL GAIN FIGURE 7100 COMPUTES BEFORE THE SALE-TAX RATE
003450* IS APPLIED.  WS-GAIN IS FLOORED AT ZERO SINCE A LOSS ON
003460* SALE OWES NO CAPITAL GAINS TAX UNDER REQ 2690.
003470       01  WS-CASHFLOW-WORK-AREA            COMP-3.
003480           05  WS-CUM-CASHFLOW              PIC S9(12).
003490           05  WS-GAIN                      PIC S9(12).
003500           05  FILLER                       PIC X(4).
003510*
003520* RUN-DATE WORK AREA - THREE ALTERNATE VIEWS, AS PER SHOP
003530* STANDARD DATE HANDLING IN ALL BATCH DRIVER PROGRAMS.
003540       01  WS-RUN-DATE.
003550           05  WS-RUN-YY                    PIC 9(2).
003560           05  WS-RUN-MM                    PIC 9(2).
003570           05  WS-RUN-DD                    PIC 9(2).
003580       01  WS-RUN-DATE-COMP3 REDEFINES WS-RUN-DATE.
003590           05  WS-RUN-PACKED                PIC S9(5)     COMP-3.
003600           05  FILLER                       PIC X(1).
003610       01  FILLER REDEFINES WS-RUN-DATE.
003620           05  WS-RUN-YYMM                  PIC X(4).
003630           05  FILLER                       PIC X(2).
003640*
003650* RUN CONTROL TOTALS - DISPLAYED TO THE OPERATOR CONSOLE AT
003660* 9000-END-RUN; ACCUMULATED AS EACH REPORT SECTION WRITES ITS
003670* DETAIL LINES.  THESE ARE OPERATOR-FACING SANITY FIGURES
003680* ONLY - NOTHING DOWNSTREAM OF THIS RUN READS THEM BACK.
003690       01  WS-CONTROL-TOTALS                COMP-3.
003700           05  WS-TOT-INCOME                PIC S9(12).
003710           05  WS-TOT-EXPENSE               PIC S9(12).
003720           05  WS-TOT-CASHFLOW              PIC S9(12).
003730           05  WS-TOT-DEPR                  PIC S9(12).
003740           05  WS-TOT-PRINCIPAL             PIC S9(12).
003750           05  WS-TOT-INTEREST              PIC S9(12).
003760           05  WS-TOT-PAID                  PIC S9(12).
003770           05  FILLER                       PIC X(4).
003780*
003790       PROCEDURE DIVISION.
003800       0000-MAIN-LINE.
003810*****************************************************************
003820*    0000-MAIN-LINE IS THE ENTIRE CONTROL FLOW OF THE PROGRAM -
003830*    ONE PASS THROUGH THE NINE MAJOR SECTIONS, IN ORDER, FOR THE
003840*    ONE PROPERTY DESCRIBED ON THE PARAMETER RECORD.  THERE IS
003850*    NO LOOPING BACK FOR A SECOND PROPERTY IN THIS RUN - IF THE
003860*    PORTFOLIO GROWS BEYOND A HANDFUL OF PROPERTIES THE OPERATOR
003870*    RUNS THIS JOB ONCE PER PROPERTY, NOT ONCE FOR THE WHOLE
003880*    PORTFOLIO.  THIS MATCHES HOW THE OLD INVEST-PLAN SPREADSHEET
003890*    WAS USED BEFORE RPL0001 REPLACED IT.
003900*****************************************************************
003910           DISPLAY SPACES UPON CRT.
003920           DISPLAY '* * * B E G I N   R P L N C A L C . C B L'
003930               UPON CRT AT 1401.
003940*    0100 OPENS ALL FIVE FILES, READS THE ONE PARAMETER RECORD,
003950*    VALIDATES IT, AND LOADS THE FOUR OPTIONAL LOOK-UP TABLES
003960*    INTO STORAGE.  IF THE PARAMETER RECORD IS BAD, 0100 SETS
003970*    WS-PARM-INVALID AND RETURNS WITHOUT TOUCHING THE TABLES.
003980           PERFORM 0100-OPEN-AND-LOAD THRU 0100-EXIT.
003990           IF WS-PARM-INVALID
004000               DISPLAY '!!!! PARAMETER RECORD FAILED VALIDATION'
004010                   UPON CRT AT 2301
004020               PERFORM 9000-END-RUN THRU 9000-EXIT.
004030*    1000 FILLS IN EVERYTHING THE PARAMETER RECORD LEFT BLANK -
004040*    THE 85/15 BUILDING/EQUIPMENT SPLIT, THE ASSESSED-VALUE
004050*    FALLBACKS, AND THE LOAN PRINCIPAL (PURCHASE PRICE LESS
004060*    INITIAL CAPITAL).  0150-VALIDATE-PARAMETERS ALREADY CHECKED
004070*    THAT THE RAW PURCHASE PRICE IS POSITIVE, BUT IT RAN BEFORE
004080*    WS-LOAN-PRINCIPAL EXISTED, SO IT COULD NOT CHECK THE
004090*    PRINCIPAL ITSELF.
004100           PERFORM 1000-DERIVE-PARAMETERS THRU 1000-EXIT.
004110*    RPL0028 / REQ 3660 - LOAN RULE 1 REQUIRES A POSITIVE LOAN
004120*    PRINCIPAL BEFORE ANY AMORTIZATION CAN BE RUN.  WITH THE
004130*    CHECK ONLY ON RP-PURCHASE-PRICE IN 0150, AN INIT-CAPITAL
004140*    RATIO OF 1.0 OR MORE (THE BUYER PUTTING UP ALL OR MORE THAN
004150*    THE PURCHASE PRICE IN CASH) LEFT WS-LOAN-PRINCIPAL AT ZERO
004160*    OR NEGATIVE AND THE RUN WENT STRAIGHT ON TO 5000-CALC-LOAN,
004170*    WHICH DIVIDES BY WS-TOTAL-MONTHS USING THAT NON-POSITIVE
004180*    PRINCIPAL - A BOGUS AMORTIZATION AND CASH-FLOW PROJECTION
004190*    INSTEAD OF A CLEAN VALIDATION FAILURE.  THE FIX IS A SECOND
004200*    VALIDATION PASS HERE, RIGHT AFTER 1000-DERIVE-PARAMETERS
004210*    POSTS WS-LOAN-PRINCIPAL, REUSING THE SAME WS-PARM-VALID-SW
004220*    SWITCH AND 9000-END-RUN ERROR PATH AS THE FIRST PASS.
004230           IF WS-LOAN-PRINCIPAL NOT > 0
004240               MOVE 'N' TO WS-PARM-VALID-SW
004250               DISPLAY '!!!! LOAN PRINCIPAL NOT POSITIVE - CHECK'
004260                   UPON CRT AT 2401
004270               DISPLAY '     PURCHASE PRICE VS INIT CAPITAL RATIO'
004280                   UPON CRT AT 2501
004290               PERFORM 9000-END-RUN THRU 9000-EXIT.
004300*    2000 BUILDS THE BUILDING AND EQUIPMENT DEPRECIATION
004310*    SCHEDULES.  THESE SCHEDULES ARE NEEDED BEFORE 7000 SINCE
004320*    THE CAPITAL-GAIN COMPUTATION ON SALE ADDS BACK ACCUMULATED
004330*    DEPRECIATION, AND BEFORE 8400 SINCE THE REPORT PRINTS A
004340*    BOOK-VALUE COLUMN FOR EACH CLASS OF ASSET.
004350           PERFORM 2000-CALC-DEPRECIATION THRU 2000-EXIT.
004360*    3000 PROJECTS RENTAL INCOME YEAR BY YEAR, COMPOUNDING THE
004370*    RENT-CHANGE AND VACANCY TRENDS FORWARD FROM THE PARAMETER
004380*    RECORD'S STARTING FIGURES.
004390           PERFORM 3000-CALC-INCOME       THRU 3000-EXIT.
004400*    4000 COMPUTES THE FIXED-ASSET AND CITY-PLANNING TAX FOR
004410*    EVERY PROJECTION YEAR, APPLYING THE BUILDING ASSESSED-VALUE
004420*    CORRECTION TABLE WHERE IT HAS AN ENTRY FOR THAT YEAR.
004430           PERFORM 4000-CALC-TAX          THRU 4000-EXIT.
004440*    5000 AMORTIZES THE LOAN MONTH BY MONTH AND ROLLS THE
004450*    MONTHLY DETAIL UP INTO ANNUAL TOTALS.  THIS IS THE ONLY
004460*    SECTION THAT RUNS ON A MONTHLY GRANULARITY INTERNALLY -
004470*    EVERYTHING ELSE IN THE PROGRAM IS ANNUAL FROM THE START.
004480           PERFORM 5000-CALC-LOAN         THRU 5000-EXIT.
004490*    6000 PULLS THE TAX, LOAN AND OPERATING FIGURES TOGETHER
004500*    INTO A SINGLE PER-YEAR EXPENSE RECORD, INCLUDING WHATEVER
004510*    CAPEX OR EQUIPMENT REPAIR THE REPAIR-PLAN TABLE CALLS FOR
004520*    IN THAT YEAR.
004530           PERFORM 6000-CALC-EXPENSES     THRU 6000-EXIT.
004540*    7000 NETS INCOME AGAINST EXPENSE FOR EACH YEAR, TRACKS THE
004550*    CUMULATIVE CASH POSITION, AND COMPUTES THE SALE PRICE,
004560*    CAPITAL-GAINS TAX AND NET PROFIT / APR FIGURES AS IF THE
004570*    PROPERTY WERE SOLD AT THE END OF THAT YEAR.
004580           PERFORM 7000-CALC-CASHFLOW     THRU 7000-EXIT.
004590*    8000 PRINTS THE FIVE-SECTION PLAN-REPORT FROM THE TABLES
004600*    THE PRIOR SECTIONS BUILT.  NOTHING IN 8000 RECOMPUTES A
004610*    BUSINESS FIGURE - IT ONLY FORMATS AND ACCUMULATES WHAT IS
004620*    ALREADY IN STORAGE.
004630           PERFORM 8000-WRITE-REPORT      THRU 8000-EXIT.
004640*    9000 DISPLAYS THE OPERATOR TOTALS, CLOSES THE FILES AND
004650*    STOPS THE RUN.  THIS IS THE ONLY PARAGRAPH THAT ISSUES
004660*    STOP RUN - EVERY ERROR PATH ABOVE ALSO FALLS THROUGH HERE
004670*    RATHER THAN STOPPING DIRECTLY, SO THE FILES ARE ALWAYS
004680*    CLOSED CLEANLY.
004690           PERFORM 9000-END-RUN           THRU 9000-EXIT.
004700*
004710******************************************
004720*   0100  OPEN FILES / LOAD MEMORY TABLES *
004730******************************************
004740*    OPENS THE FOUR OPTIONAL LOOK-UP FILES AND THE ONE-RECORD
004750*    PARAMETER FILE, READS THE PARAMETER RECORD, VALIDATES IT,
004760*    AND - ONLY IF THE RECORD PASSED VALIDATION - ZEROES THE
004770*    FOUR TABLE ENTRY COUNTS AND LOADS EACH LOOK-UP FILE INTO
004780*    ITS WORKING-STORAGE TABLE.  A BAD PARAMETER RECORD SKIPS
004790*    THE TABLE LOADS ENTIRELY SINCE THERE IS NOTHING USEFUL TO
004800*    DO WITH THEM IF THE RUN IS GOING TO ABORT ANYWAY.
004810       0100-OPEN-AND-LOAD.
004820           OPEN INPUT  PARAM-FILE.
004830           OPEN INPUT  RATE-SCHED-FILE.
004840           OPEN INPUT  BLDG-CORR-FILE.
004850           OPEN INPUT  REPAIR-PLAN-FILE.
004860           OPEN INPUT  DEPR-RATE-FILE.
004870           OPEN OUTPUT PLAN-REPORT.
004880           READ PARAM-FILE INTO RP-PARAM-RECORD
004890               AT END MOVE 'N' TO WS-PARM-VALID-SW.
004900           CLOSE PARAM-FILE.
004910           PERFORM 0150-VALIDATE-PARAMETERS THRU 0150-EXIT.
004920           IF WS-PARM-INVALID GO TO 0100-EXIT.
004930           MOVE 0 TO RS-ENTRY-COUNT BC-ENTRY-COUNT
004940                     RP-ENTRY-COUNT DR-ENTRY-COUNT.
004950           PERFORM 0200-LOAD-RATE-SCHED   THRU 0200-EXIT.
004960           PERFORM 0300-LOAD-BLDG-CORR    THRU 0300-EXIT.
004970           PERFORM 0400-LOAD-REPAIR-PLAN  THRU 0400-EXIT.
004980           PERFORM 0500-LOAD-DEPR-RATES   THRU 0500-EXIT.
004990       0100-EXIT.
005000           EXIT.
005010*
005020*    0150-VALIDATE-PARAMETERS CHECKS THE SIX CONDITIONS THAT
005030*    WOULD MAKE THE PARAMETER RECORD UNUSABLE TO THE REST OF
005040*    THE PROGRAM.  THIS IS A FIRST-PASS, SHALLOW VALIDATION -
005050*    IT ONLY LOOKS AT FIELDS TAKEN DIRECTLY FROM THE RECORD,
005060*    NOT AT ANYTHING 1000-DERIVE-PARAMETERS COMPUTES FROM THEM.
005070*    RPL0028 - THE LOAN-PRINCIPAL CHECK (DERIVED, NOT RAW) WAS
005080*    ADDED SEPARATELY IN 0000-MAIN-LINE SINCE THE PRINCIPAL
005090*    DOES NOT EXIST UNTIL AFTER 1000 RUNS; DO NOT TRY TO MOVE
005100*    THAT CHECK IN HERE WITHOUT ALSO MOVING 1000'S CALL AHEAD
005110*    OF THIS PARAGRAPH.
005120       0150-VALIDATE-PARAMETERS.
005130           MOVE 'Y' TO WS-PARM-VALID-SW.
005140*    RULE - PURCHASE PRICE MUST BE POSITIVE; THIS IS NECESSARY
005150*    BUT NOT SUFFICIENT FOR A POSITIVE LOAN PRINCIPAL, SEE THE
005160*    RPL0028 NOTE ABOVE.
005170           IF RP-PURCHASE-PRICE NOT > 0
005180               MOVE 'N' TO WS-PARM-VALID-SW.
005190*    RULE - LOAN TERM MUST BE AT LEAST ONE YEAR OR THE MONTHLY
005200*    AMORTIZATION LOOP IN 5000 HAS NOTHING TO ITERATE OVER.
005210           IF RP-LOAN-YEARS NOT > 0
005220               MOVE 'N' TO WS-PARM-VALID-SW.
005230*    RULE - LOAN START MONTH MUST BE A REAL CALENDAR MONTH;
005240*    THIS DRIVES THE CALENDAR-YEAR GROUPING TARGET IN 5000.
005250           IF RP-LOAN-START-MONTH < 1 OR RP-LOAN-START-MONTH > 12
005260               MOVE 'N' TO WS-PARM-VALID-SW.
005270*    RULE - THE AMORTIZATION METHOD CODE MUST BE ONE OF THE TWO
005280*    THE PROGRAM KNOWS HOW TO COMPUTE; ANYTHING ELSE WOULD FALL
005290*    THROUGH THE IF/ELSE IN 5100 WITHOUT CALCULATING A PAYMENT.
005300           IF NOT RP-METHOD-EQUAL-PRIN AND NOT RP-METHOD-EQUAL-TOTAL
005310               MOVE 'N' TO WS-PARM-VALID-SW.
005320*    RULE - THE ANNUAL-SUMMARY GROUPING CODE MUST LIKEWISE BE
005330*    ONE OF THE TWO THE PROGRAM UNDERSTANDS (CALENDAR-YEAR
005340*    SLICES OR ANNIVERSARY-YEAR SLICES).
005350           IF NOT RP-GROUP-CALENDAR-YEAR AND NOT RP-GROUP-ANNIVERSARY
005360               MOVE 'N' TO WS-PARM-VALID-SW.
005370*    RULE - A MISSING PROJECTION HORIZON DEFAULTS TO A 40-YEAR
005380*    RUN RATHER THAN FAILING THE RECORD, SINCE THIS FIELD IS
005390*    CONVENIENCE, NOT A CORRECTNESS REQUIREMENT.
005400           IF RP-PROJ-YEARS NOT > 0
005410               MOVE 40 TO RP-PROJ-YEARS.
005420       0150-EXIT.
005430           EXIT.
005440*
005450*    0200/0210 LOAD THE OPTIONAL STEPPED LOAN-RATE SCHEDULE.
005460*    RATES ON THE FILE MAY BE EXPRESSED AS A WHOLE PERCENT
005470*    (6.5) OR A DECIMAL FRACTION (0.065) DEPENDING ON HOW THE
005480*    UPSTREAM RATE-MAINTENANCE SCREEN SAVED THE RECORD, SO
005490*    0210 NORMALIZES ANYTHING GREATER THAN 1 DOWN TO A DECIMAL
005500*    FRACTION BEFORE STORING IT.
005510       0200-LOAD-RATE-SCHED.
005520           MOVE 'N' TO WS-EOF-SW.
005530           READ RATE-SCHED-FILE INTO RP-RATE-SCHED-REC
005540               AT END MOVE 'Y' TO WS-EOF-SW.
005550           PERFORM 0210-STORE-RATE-ENTRY THRU 0210-EXIT
005560               UNTIL WS-EOF.
005570       0200-EXIT.
005580           EXIT.
005590*
005600       0210-STORE-RATE-ENTRY.
005610           ADD 1 TO RS-ENTRY-COUNT.
005620           SET RS-IDX TO RS-ENTRY-COUNT.
005630           MOVE RS-START-YEAR          TO RS-TBL-START-YEAR (RS-IDX).
005640           MOVE RS-END-YEAR            TO RS-TBL-END-YEAR   (RS-IDX).
005650           MOVE RS-ANNUAL-RATE         TO RS-TBL-ANNUAL-RATE(RS-IDX).
005660           IF RS-TBL-ANNUAL-RATE (RS-IDX) > 1
005670               DIVIDE RS-TBL-ANNUAL-RATE (RS-IDX) BY 100
005680                   GIVING RS-TBL-ANNUAL-RATE (RS-IDX).
005690           READ RATE-SCHED-FILE INTO RP-RATE-SCHED-REC
005700               AT END MOVE 'Y' TO WS-EOF-SW.
005710       0210-EXIT.
005720           EXIT.
005730*
005740*    0300/0310 LOAD THE OPTIONAL BUILDING ASSESSED-VALUE
005750*    CORRECTION TABLE.  UNLIKE THE RATE SCHEDULE THIS FILE HAS
005760*    NO REDEFINED RECORD LAYOUT OF ITS OWN COPYBOOK - IT IS
005770*    SMALL ENOUGH THAT THE SHOP NEVER BOTHERED BREAKING IT OUT,
005780*    SO THE FD RECORD IS DECLARED INLINE ABOVE IN THE FILE
005790*    SECTION RATHER THAN COPIED IN.
005800       0300-LOAD-BLDG-CORR.
005810           MOVE 'N' TO WS-EOF-SW.
005820           READ BLDG-CORR-FILE
005830               AT END MOVE 'Y' TO WS-EOF-SW.
005840           PERFORM 0310-STORE-BCORR-ENTRY THRU 0310-EXIT
005850               UNTIL WS-EOF.
005860       0300-EXIT.
005870           EXIT.
005880*
005890       0310-STORE-BCORR-ENTRY.
005900           ADD 1 TO BC-ENTRY-COUNT.
005910           SET BC-IDX TO BC-ENTRY-COUNT.
005920           MOVE BC-YEAR             TO BC-TBL-YEAR       (BC-IDX).
005930           MOVE BC-MULTIPLIER       TO BC-TBL-MULTIPLIER (BC-IDX).
005940           READ BLDG-CORR-FILE
005950               AT END MOVE 'Y' TO WS-EOF-SW.
005960       0310-EXIT.
005970           EXIT.
005980*
005990*    0400/0410 LOAD THE OPTIONAL YEAR-INDEXED CAPEX / EQUIPMENT
006000*    REPAIR PLAN.  RPL0027 - THIS LOADER WAS ALREADY CORRECT;
006010*    THE BUG FIXED UNDER RPL0027 WAS THE MISSING TARGET TABLE
006020*    DECLARATION, NOT THIS LOADING LOGIC.
006030       0400-LOAD-REPAIR-PLAN.
006040           MOVE 'N' TO WS-EOF-SW.
006050           READ REPAIR-PLAN-FILE INTO RP-REPAIR-PLAN-REC
006060               AT END MOVE 'Y' TO WS-EOF-SW.
006070           PERFORM 0410-STORE-RPLAN-ENTRY THRU 0410-EXIT
006080               UNTIL WS-EOF.
006090       0400-EXIT.
006100           EXIT.
006110*
006120       0410-STORE-RPLAN-ENTRY.
006130           ADD 1 TO RP-ENTRY-COUNT.
006140           SET RP-IDX TO RP-ENTRY-COUNT.
006150           MOVE RP-PLAN-YEAR         TO RP-TBL-PLAN-YEAR   (RP-IDX).
006160           MOVE RP-CAPEX-LARGE       TO RP-TBL-CAPEX-LARGE (RP-IDX).
006170           MOVE RP-EQUIP-REPAIRS     TO RP-TBL-EQUIP-REPAIRS (RP-IDX).
006180           READ REPAIR-PLAN-FILE INTO RP-REPAIR-PLAN-REC
006190               AT END MOVE 'Y' TO WS-EOF-SW.
006200       0410-EXIT.
006210           EXIT.
006220*
006230*    0500/0510 LOAD THE STATUTORY STRAIGHT-LINE DEPRECIATION
006240*    RATE TABLE.  THIS FILE IS NOT OPTIONAL IN PRACTICE - IT
006250*    COMES FROM THE TAX OFFICE'S PUBLISHED SERVICE-LIFE TABLE
006260*    AND IS REFRESHED ONCE A YEAR BY THE TAX GROUP, NOT BY
006270*    THIS PROGRAM.
006280       0500-LOAD-DEPR-RATES.
006290           MOVE 'N' TO WS-EOF-SW.
006300           READ DEPR-RATE-FILE
006310               AT END MOVE 'Y' TO WS-EOF-SW.
006320           PERFORM 0510-STORE-DRATE-ENTRY THRU 0510-EXIT
006330               UNTIL WS-EOF.
006340       0500-EXIT.
006350           EXIT.
006360*
006370       0510-STORE-DRATE-ENTRY.
006380           ADD 1 TO DR-ENTRY-COUNT.
006390           SET DR-IDX TO DR-ENTRY-COUNT.
006400           MOVE DR-SERVICE-LIFE    TO DR-TBL-SERVICE-LIFE (DR-IDX).
006410           MOVE DR-SL-RATE         TO DR-TBL-SL-RATE      (DR-IDX).
006420           READ DEPR-RATE-FILE
006430               AT END MOVE 'Y' TO WS-EOF-SW.
006440       0510-EXIT.
006450           EXIT.
006460*
006470******************************************
006480*   1000  PARAMETER DERIVATION            *
006490******************************************
006500*    1000-DERIVE-PARAMETERS TAKES WHATEVER THE PARAMETER RECORD
006510*    SUPPLIED DIRECTLY AND FILLS IN THE HANDFUL OF FIGURES THE
006520*    REST OF THE PROGRAM NEEDS BUT A USER IS NOT REQUIRED TO
006530*    KEY IN BY HAND.  EVERY RULE BELOW IS A ONE-TIME, TOP-OF-RUN
006540*    COMPUTATION - NONE OF THESE FIGURES CHANGE AGAIN ONCE SET.
006550       1000-DERIVE-PARAMETERS.
006560*    RULE 1 - PERCENT VS DECIMAL RATE NORMALIZATION.  SAME
006570*    CONCERN AS THE RATE-SCHEDULE FILE IN 0210 - THE PARAMETER
006580*    MAINTENANCE SCREEN LETS AN OPERATOR KEY EITHER 6.5 OR
006590*    0.065 FOR A RATE, SO ANY VALUE OVER 1 IS TREATED AS A
006600*    WHOLE PERCENT AND DIVIDED DOWN.
006610           IF RP-LOAN-ANNUAL-RATE > 1
006620               DIVIDE RP-LOAN-ANNUAL-RATE BY 100
006630                   GIVING RP-LOAN-ANNUAL-RATE.
006640           IF RP-OP-MGMT-FEE-RATE > 1
006650               DIVIDE RP-OP-MGMT-FEE-RATE BY 100
006660                   GIVING RP-OP-MGMT-FEE-RATE.
006670*    RULE 2 - 85/15 BUILDING / EQUIPMENT COST SPLIT.  WHEN THE
006680*    PURCHASE CONTRACT DOES NOT BREAK OUT AN EQUIPMENT COST
006690*    SEPARATELY (THE USUAL CASE FOR A RESIDENTIAL PURCHASE),
006700*    THE SHOP'S LONGSTANDING RULE OF THUMB IS 85 PERCENT
006710*    BUILDING / 15 PERCENT EQUIPMENT OF THE TOTAL BUILDING
006720*    COST FIGURE.  WS-EQUIP-DERIVED-SW RECORDS THAT THE SPLIT
006730*    WAS ASSUMED RATHER THAN SUPPLIED, THOUGH NOTHING DOWNSTREAM
006740*    CURRENTLY TESTS THAT SWITCH - IT IS CARRIED FOR A FUTURE
006750*    REPORT FOOTNOTE.
006760           MOVE 'N' TO WS-EQUIP-DERIVED-SW.
006770           IF RP-EQUIPMENT-COST = 0
006780               MOVE 'Y' TO WS-EQUIP-DERIVED-SW
006790               MOVE RP-BUILDING-COST TO WS-ORIG-BLDG-COST
006800               COMPUTE RP-EQUIPMENT-COST ROUNDED =
006810                       WS-ORIG-BLDG-COST * 0.15
006820               COMPUTE RP-BUILDING-COST ROUNDED =
006830                       WS-ORIG-BLDG-COST * 0.85.
006840*    RULE 3 - BUILDING ASSESSED VALUE FALLBACK.  THE TAX
006850*    OFFICE'S ASSESSED VALUE IS OFTEN NOT KNOWN AT PURCHASE
006860*    TIME FOR A NEW BUILDING, SO IN THE ABSENCE OF A SUPPLIED
006870*    FIGURE THE PROGRAM ASSUMES THE ASSESSED VALUE EQUALS THE
006880*    PURCHASE-CONTRACT BUILDING COST.  THIS IS A CONSERVATIVE
006890*    OVERESTIMATE OF TAX IN MOST MARKETS AND IS CORRECTED THE
006900*    FIRST YEAR THE REAL ASSESSMENT NOTICE ARRIVES.
006910           IF RP-BLDG-ASSESSED-VALUE = 0
006920               MOVE RP-BUILDING-COST TO RP-BLDG-ASSESSED-VALUE.
006930*    RULE 4 - LAND ASSESSED VALUE FALLBACK.  ABSENT A SUPPLIED
006940*    LAND ASSESSMENT, THE SHOP'S RULE OF THUMB IS 20 PERCENT OF
006950*    THE BUILDING COST - THIS IS A PLANNING ESTIMATE ONLY AND
006960*    IS ALWAYS OVERRIDDEN ONCE A REAL LAND ASSESSMENT IS KNOWN.
006970           IF RP-LAND-ASSESSED-VALUE = 0
006980               COMPUTE RP-LAND-ASSESSED-VALUE ROUNDED =
006990                       RP-BUILDING-COST * 0.20.
007000*    RULE 5 - LOAN PRINCIPAL FOR CASH FLOW PROJECTION.  THE
007010*    INITIAL CAPITAL IS THE BUYER'S OWN CASH CONTRIBUTION,
007020*    EXPRESSED ON THE PARAMETER RECORD AS A RATIO OF PURCHASE
007030*    PRICE RATHER THAN A FLAT AMOUNT SO THE SAME PARAMETER
007040*    RECORD CAN BE REUSED IF THE PURCHASE PRICE IS STILL BEING
007050*    NEGOTIATED.  THE REMAINDER IS THE AMOUNT ACTUALLY FINANCED
007060*    - THIS IS THE WS-LOAN-PRINCIPAL THE NEW RPL0028 CHECK IN
007070*    0000-MAIN-LINE VALIDATES IMMEDIATELY AFTER THIS PARAGRAPH
007080*    RETURNS.
007090           COMPUTE WS-INIT-CAPITAL ROUNDED =
007100                   RP-PURCHASE-PRICE * RP-INIT-CAPITAL-RATIO.
007110           COMPUTE WS-LOAN-PRINCIPAL =
007120                   RP-PURCHASE-PRICE - WS-INIT-CAPITAL.
007130       1000-EXIT.
007140           EXIT.
007150*
007160******************************************
007170*   2000  DEPRECIATION SCHEDULES           *
007180******************************************
007190*    2000-CALC-DEPRECIATION RUNS THE SAME SCHEDULE-BUILDING
007200*    LOGIC TWICE - ONCE FOR THE BUILDING (CLASS CODE 'B') AND
007210*    ONCE FOR THE EQUIPMENT (CLASS CODE 'E') - SINCE THE TWO
007220*    ASSET CLASSES CARRY DIFFERENT STATUTORY SERVICE LIVES AND
007230*    THE TAX OFFICE TRACKS THEM AS SEPARATE DEPRECIABLE ASSETS.
007240*    DP-IDX 1 IS ALWAYS BUILDING, DP-IDX 2 IS ALWAYS EQUIPMENT -
007250*    THIS ORDERING IS RELIED ON THROUGHOUT 7000 AND 8400.
007260       2000-CALC-DEPRECIATION.
007270           SET DP-IDX TO 1.
007280           MOVE 'B'                    TO DP-CLASS-CODE (DP-IDX).
007290           MOVE RP-BUILDING-COST       TO DP-ORIG-COST  (DP-IDX).
007300           MOVE RP-BUILDING-STAT-LIFE  TO DP-STAT-LIFE  (DP-IDX).
007310           PERFORM 2100-CALC-ONE-SCHEDULE THRU 2100-EXIT.
007320           SET DP-IDX TO 2.
007330           MOVE 'E'                    TO DP-CLASS-CODE (DP-IDX).
007340           MOVE RP-EQUIPMENT-COST      TO DP-ORIG-COST  (DP-IDX).
007350           MOVE RP-EQUIPMENT-STAT-LIFE TO DP-STAT-LIFE  (DP-IDX).
007360           PERFORM 2100-CALC-ONE-SCHEDULE THRU 2100-EXIT.
007370       2000-EXIT.
007380           EXIT.
007390*
007400*    2100-CALC-ONE-SCHEDULE BUILDS A FORTY-YEAR-WIDE STRAIGHT-
007410*    LINE DEPRECIATION SCHEDULE FOR ONE ASSET CLASS, LEAVING A
007420*    1-YEN BOOK-VALUE RESIDUAL IN THE FINAL YEAR RATHER THAN
007430*    DEPRECIATING THE ASSET ALL THE WAY TO ZERO (REQ 1140 -
007440*    THE TAX OFFICE REQUIRES A NOMINAL RESIDUAL VALUE REMAIN
007450*    ON THE BOOKS FOR AS LONG AS THE ASSET IS HELD).
007460       2100-CALC-ONE-SCHEDULE.
007470           MOVE RP-ELAPSED-YEARS TO DP-ELAPSED (DP-IDX).
007480*    RULE 1 - USED-ASSET SERVICE LIFE.  A PROPERTY BOUGHT USED
007490*    GETS A SHORTER REMAINING SERVICE LIFE THAN A NEW ONE -
007500*    THE STATUTORY FORMULA IS (REMAINING STATUTORY LIFE) PLUS
007510*    20 PERCENT OF THE ELAPSED YEARS, ROUNDED TO THE NEAREST
007520*    WHOLE YEAR.  ONCE THE ASSET HAS OUTLIVED ITS FULL STATUTORY
007530*    LIFE, THE FORMULA SWITCHES TO 20 PERCENT OF THE ORIGINAL
007540*    STATUTORY LIFE, WITH A FLOOR OF ONE YEAR SO THE SCHEDULE
007550*    NEVER COLLAPSES TO A ZERO-YEAR (DIVIDE-BY-ZERO) LIFE.
007560           IF RP-ELAPSED-YEARS < DP-STAT-LIFE (DP-IDX)
007570               COMPUTE WS-USED-LIFE ROUNDED =
007580                   (DP-STAT-LIFE (DP-IDX) - RP-ELAPSED-YEARS)
007590                   + (RP-ELAPSED-YEARS * 0.2)
007600           ELSE
007610               COMPUTE WS-USED-LIFE ROUNDED =
007620                   DP-STAT-LIFE (DP-IDX) * 0.2
007630               IF WS-USED-LIFE < 1
007640                   MOVE 1 TO WS-USED-LIFE.
007650           MOVE WS-USED-LIFE TO DP-USED-LIFE (DP-IDX).
007660*    RULE 2 - STRAIGHT-LINE RATE LOOK-UP.  THE STATUTORY RATE
007670*    TABLE IS KEYED BY SERVICE LIFE, NOT A FORMULA, SINCE THE
007680*    TAX OFFICE'S PUBLISHED RATES DO NOT FOLLOW A CLEAN
007690*    1-OVER-LIFE CURVE AT EVERY SERVICE LIFE.  IF THE TABLE HAS
007700*    NO ROW FOR THIS PARTICULAR USED LIFE (AN UNUSUAL LIFE THAT
007710*    FELL BETWEEN PUBLISHED ENTRIES), 1-OVER-LIFE IS USED AS A
007720*    REASONABLE APPROXIMATION RATHER THAN FAILING THE RUN.
007730           MOVE 0 TO WS-SL-RATE.
007740           SET DR-IDX TO 1.
007750           PERFORM 2150-SEARCH-DEPR-RATE THRU 2150-EXIT
007760               VARYING DR-IDX FROM 1 BY 1
007770               UNTIL DR-IDX > DR-ENTRY-COUNT.
007780           IF WS-SL-RATE = 0
007790               COMPUTE WS-SL-RATE ROUNDED = 1 / WS-USED-LIFE.
007800           MOVE WS-SL-RATE TO DP-RATE (DP-IDX).
007810*    RULE 3 - SCHEDULE WITH 1-YEN RESIDUAL.  THE TABLE IS
007820*    ZEROED OUT FIRST (2160, BELOW) SO ANY YEAR BEYOND THE
007830*    USED LIFE READS AS A CLEAN ZERO RATHER THAN WHATEVER A
007840*    PRIOR ASSET CLASS LEFT IN THAT SLOT.  A NEARLY-WORTHLESS
007850*    ASSET (ORIGINAL COST OF 1 YEN OR LESS) GETS NO SCHEDULE AT
007860*    ALL SINCE THERE IS NOTHING LEFT TO DEPRECIATE.
007870           MOVE DP-ORIG-COST (DP-IDX) TO WS-COST-YEN.
007880           SET DP-YR-IDX TO 1.
007890           PERFORM 2160-ZERO-SCHEDULE THRU 2160-EXIT
007900               VARYING DP-YR-IDX FROM 1 BY 1
007910               UNTIL DP-YR-IDX > 40.
007920           IF WS-COST-YEN NOT > 1
007930               MOVE 0 TO DP-TOTAL (DP-IDX)
007940               GO TO 2100-EXIT.
007950           COMPUTE WS-TARGET = WS-COST-YEN - 1.
007960           MOVE WS-TARGET TO DP-TOTAL (DP-IDX).
007970*    A ONE-YEAR USED LIFE DEPRECIATES THE ENTIRE TARGET IN A
007980*    SINGLE YEAR - THERE IS NO SENSIBLE WAY TO SPREAD IT ACROSS
007990*    A PRIOR YEAR THAT DOES NOT EXIST.
008000           IF WS-USED-LIFE = 1
008010               MOVE WS-TARGET TO DP-ANNUAL (DP-IDX, 1)
008020               GO TO 2100-EXIT.
008030*    FOR A LONGER SCHEDULE, THE BASE-YEAR AMOUNT IS THE
008040*    STRAIGHT-LINE RATE APPLIED TO ORIGINAL COST, CAPPED SO
008050*    THAT (USED-LIFE MINUS 1) YEARS AT THAT RATE DO NOT
008060*    OVERSHOOT THE TARGET - THE FINAL YEAR THEN ABSORBS
008070*    WHATEVER REMAINS, WHICH KEEPS THE SCHEDULE FROM EVER
008080*    DEPRECIATING PAST THE 1-YEN RESIDUAL.
008090           COMPUTE WS-BASE-YEAR-AMT ROUNDED =
008100                   DP-ORIG-COST (DP-IDX) * WS-SL-RATE.
008110           IF WS-BASE-YEAR-AMT > (WS-TARGET / (WS-USED-LIFE - 1))
008120               COMPUTE WS-BASE-YEAR-AMT =
008130                       WS-TARGET / (WS-USED-LIFE - 1).
008140           PERFORM 2170-FILL-SCHEDULE-YEAR THRU 2170-EXIT
008150               VARYING DP-YR-IDX FROM 1 BY 1
008160               UNTIL DP-YR-IDX > (WS-USED-LIFE - 1).
008170           SET DP-YR-IDX TO WS-USED-LIFE.
008180           COMPUTE DP-ANNUAL (DP-IDX, DP-YR-IDX) =
008190                   WS-TARGET - (WS-BASE-YEAR-AMT * (WS-USED-LIFE - 1)).
008200       2100-EXIT.
008210           EXIT.
008220*
008230*    LOOKS FOR A STATUTORY RATE MATCHING THE COMPUTED USED
008240*    LIFE; LEAVES WS-SL-RATE UNCHANGED (STILL ZERO) IF NO ROW
008250*    MATCHES SO THE CALLER CAN FALL BACK TO 1-OVER-LIFE.
008260       2150-SEARCH-DEPR-RATE.
008270           IF DR-TBL-SERVICE-LIFE (DR-IDX) = WS-USED-LIFE
008280               MOVE DR-TBL-SL-RATE (DR-IDX) TO WS-SL-RATE.
008290       2150-EXIT.
008300           EXIT.
008310*
008320*    CLEARS ONE YEAR'S SLOT IN THE 40-YEAR ANNUAL-DEPRECIATION
008330*    TABLE BEFORE THE REAL SCHEDULE IS FILLED IN.
008340       2160-ZERO-SCHEDULE.
008350           MOVE 0 TO DP-ANNUAL (DP-IDX, DP-YR-IDX).
008360       2160-EXIT.
008370           EXIT.
008380*
008390*    POSTS THE LEVEL BASE-YEAR DEPRECIATION AMOUNT INTO ONE
008400*    YEAR'S SLOT; THE FINAL YEAR OF THE USED LIFE IS POSTED
008410*    SEPARATELY BY THE CALLER SO IT CAN ABSORB THE ROUNDING
008420*    REMAINDER INSTEAD OF USING THIS LEVEL AMOUNT.
008430       2170-FILL-SCHEDULE-YEAR.
008440           MOVE WS-BASE-YEAR-AMT TO DP-ANNUAL (DP-IDX, DP-YR-IDX).
008450       2170-EXIT.
008460           EXIT.
008470*
008480******************************************
008490*   3000  RENTAL INCOME PROJECTION         *
008500******************************************
008510*    3000-CALC-INCOME SEEDS THE RUNNING RENT, RENT-CHANGE AND
008520*    VACANCY FIGURES FROM THE PARAMETER RECORD'S INITIAL VALUES
008530*    AND THEN PERFORMS 3100 ONCE PER PROJECTION YEAR, LETTING
008540*    EACH YEAR'S TRENDS COMPOUND FORWARD FROM THE PRIOR YEAR.
008550       3000-CALC-INCOME.
008560           MOVE RP-RENT-CHG-INITIAL TO WS-RENT-CHG-RATE.
008570           MOVE RP-VAC-INITIAL      TO WS-VAC-RATE.
008580           MOVE RP-MONTHLY-RENT     TO WS-CARRY-RENT.
008590           MOVE RP-PROJ-YEARS       TO IN-ENTRY-COUNT.
008600           SET IN-IDX TO 1.
008610           PERFORM 3100-CALC-ONE-INCOME-YEAR THRU 3100-EXIT
008620               VARYING IN-IDX FROM 1 BY 1
008630               UNTIL IN-IDX > RP-PROJ-YEARS.
008640       3000-EXIT.
008650           EXIT.
008660*
008670*    3100-CALC-ONE-INCOME-YEAR COMPOUNDS ONE YEAR'S WORTH OF
008680*    RENT CHANGE AND VACANCY TREND ONTO THE RUNNING FIGURES,
008690*    THEN DERIVES THE MONTHLY RENT, ANNUAL GROSS AND ANNUAL
008700*    NET-OF-VACANCY INCOME FOR THE REPORT.  YEAR 1 IS THE
008710*    PARAMETER RECORD'S OWN STARTING FIGURES, UNCOMPOUNDED -
008720*    THE COMPOUNDING ONLY BEGINS IN YEAR 2.
008730       3100-CALC-ONE-INCOME-YEAR.
008740           MOVE IN-IDX TO IN-YEAR (IN-IDX).
008750           IF IN-IDX = 1
008760               CONTINUE
008770           ELSE
008780               COMPUTE WS-RENT-CHG-RATE =
008790                   WS-RENT-CHG-RATE * (1 + RP-RENT-CHG-TREND)
008800               COMPUTE WS-VAC-RATE =
008810                   WS-VAC-RATE * (1 + RP-VAC-TREND)
008820               COMPUTE WS-CARRY-RENT =
008830                   WS-CARRY-RENT * (1 + WS-RENT-CHG-RATE).
008840*    RULE 3 - CLAMP VACANCY RATE TO 0..1.  A LONG ENOUGH
008850*    PROJECTION HORIZON CAN OTHERWISE COMPOUND THE VACANCY
008860*    TREND PAST EITHER END OF THE SENSIBLE RANGE - A NEGATIVE
008870*    VACANCY RATE OR ONE OVER 100 PERCENT WOULD DISTORT THE
008880*    NET-OF-VACANCY INCOME FIGURE BELOW.
008890           IF WS-VAC-RATE < 0
008900               MOVE 0 TO WS-VAC-RATE.
008910           IF WS-VAC-RATE > 1
008920               MOVE 1 TO WS-VAC-RATE.
008930           MOVE WS-RENT-CHG-RATE TO IN-RENT-CHG-RATE (IN-IDX).
008940           MOVE WS-VAC-RATE      TO IN-VACANCY-RATE (IN-IDX).
008950*    REQ 3622 - ROUND HALF-UP TO WHOLE YEN, NOT TRUNCATE.  A
008960*    PLAIN MOVE OF A COMP-3 FIGURE INTO A DISPLAY FIELD
008970*    TRUNCATES THE FRACTIONAL YEN INSTEAD OF ROUNDING IT, WHICH
008980*    WAS SILENTLY UNDERSTATING THE PRINTED MONTHLY RENT AND
008990*    ANNUAL GROSS FIGURES BY UP TO A YEN EVERY YEAR OF THE
009000*    PROJECTION.  COMPUTE ... ROUNDED FIXES BOTH FIELDS.
009010           COMPUTE IN-MONTHLY-RENT (IN-IDX) ROUNDED = WS-CARRY-RENT.
009020           COMPUTE WS-GROSS-UNROUNDED =
009030               WS-CARRY-RENT * 12 * RP-UNITS.
009040           COMPUTE IN-ANNUAL-GROSS (IN-IDX) ROUNDED =
009050               WS-GROSS-UNROUNDED.
009060           COMPUTE IN-ANNUAL-INCOME (IN-IDX) ROUNDED =
009070               WS-GROSS-UNROUNDED * (1 - WS-VAC-RATE).
009080       3100-EXIT.
009090           EXIT.
009100*
009110******************************************
009120*   4000  FIXED-ASSET / CITY-PLANNING TAX  *
009130******************************************
009140*    4000-CALC-TAX FIRST ESTABLISHES THE LAND TAX BASE AND
009150*    PER-YEN TAX FIGURES, WHICH DO NOT CHANGE YEAR OVER YEAR,
009160*    AND THEN PERFORMS 4100 ONCE PER PROJECTION YEAR TO
009170*    RECOMPUTE THE BUILDING PORTION (WHICH DOES CHANGE, VIA
009180*    THE BUILDING ASSESSED-VALUE CORRECTION TABLE).
009190       4000-CALC-TAX.
009200*    RULE 2 - RESIDENTIAL LAND SPECIAL REDUCTION.  A
009210*    RESIDENTIAL LOT QUALIFIES FOR A STATUTORY REDUCTION OF
009220*    THE TAX BASE - ONE SIXTH FOR FIXED-ASSET TAX, ONE THIRD
009230*    FOR CITY-PLANNING TAX - WHICH A NON-RESIDENTIAL LOT DOES
009240*    NOT RECEIVE.
009250           IF RP-LAND-RES-SPECIAL-ON
009260               COMPUTE WS-LAND-BASE-FIXED =
009270                   RP-LAND-ASSESSED-VALUE / 6
009280               COMPUTE WS-LAND-BASE-CITY =
009290                   RP-LAND-ASSESSED-VALUE / 3
009300           ELSE
009310               MOVE RP-LAND-ASSESSED-VALUE TO WS-LAND-BASE-FIXED
009320               MOVE RP-LAND-ASSESSED-VALUE TO WS-LAND-BASE-CITY.
009330           COMPUTE WS-TAX-LAND-FIXED =
009340               WS-LAND-BASE-FIXED * RP-FIXED-ASSET-RATE.
009350           COMPUTE WS-TAX-LAND-CITY =
009360               WS-LAND-BASE-CITY * RP-CITY-PLAN-RATE.
009370           MOVE RP-PROJ-YEARS TO TX-ENTRY-COUNT.
009380           SET TX-IDX TO 1.
009390           PERFORM 4100-CALC-ONE-TAX-YEAR THRU 4100-EXIT
009400               VARYING TX-IDX FROM 1 BY 1
009410               UNTIL TX-IDX > RP-PROJ-YEARS.
009420       4000-EXIT.
009430           EXIT.
009440*
009450*    4100-CALC-ONE-TAX-YEAR APPLIES THAT YEAR'S BUILDING
009460*    ASSESSED-VALUE CORRECTION MULTIPLIER (DEFAULT 1.0 IF THE
009470*    CORRECTION TABLE HAS NO ROW FOR THIS YEAR) AND COMPUTES
009480*    ALL FOUR TAX COMPONENTS PLUS THEIR TOTAL.
009490       4100-CALC-ONE-TAX-YEAR.
009500           MOVE TX-IDX TO TX-YEAR (TX-IDX).
009510           MOVE 1.0 TO WS-BC-MULTIPLIER.
009520           SET BC-IDX TO 1.
009530           PERFORM 4150-FIND-BCORR-FOR-YEAR THRU 4150-EXIT
009540               VARYING BC-IDX FROM 1 BY 1
009550               UNTIL BC-IDX > BC-ENTRY-COUNT.
009560           COMPUTE WS-BLDG-BASE =
009570               RP-BLDG-ASSESSED-VALUE * WS-BC-MULTIPLIER.
009580           COMPUTE TX-FIXED-LAND (TX-IDX) = WS-TAX-LAND-FIXED.
009590           COMPUTE TX-CITY-LAND (TX-IDX)  = WS-TAX-LAND-CITY.
009600           COMPUTE TX-FIXED-BLDG (TX-IDX) =
009610               WS-BLDG-BASE * RP-FIXED-ASSET-RATE.
009620           COMPUTE TX-CITY-BLDG (TX-IDX) =
009630               WS-BLDG-BASE * RP-CITY-PLAN-RATE.
009640           COMPUTE TX-TOTAL (TX-IDX) =
009650               TX-FIXED-LAND (TX-IDX) + TX-CITY-LAND (TX-IDX) +
009660               TX-FIXED-BLDG (TX-IDX) + TX-CITY-BLDG (TX-IDX).
009670       4100-EXIT.
009680           EXIT.
009690*
009700*    LOOKS UP THE BUILDING-VALUE CORRECTION MULTIPLIER FOR THE
009710*    CURRENT TAX YEAR; WS-BC-MULTIPLIER STAYS AT THE 1.0
009720*    DEFAULT SET BY THE CALLER IF NO ROW MATCHES.
009730       4150-FIND-BCORR-FOR-YEAR.
009740           IF BC-TBL-YEAR (BC-IDX) = TX-IDX
009750               MOVE BC-TBL-MULTIPLIER (BC-IDX) TO WS-BC-MULTIPLIER.
009760       4150-EXIT.
009770           EXIT.
009780*
009790******************************************
009800*   5000  LOAN AMORTIZATION                *
009810******************************************
009820*    5000-CALC-LOAN DRIVES THE MONTH-BY-MONTH AMORTIZATION FOR
009830*    THE FULL LOAN TERM, THEN ROLLS WHATEVER MONTHS ARE LEFT
009840*    OVER AT THE END INTO A FINAL PARTIAL-YEAR TOTAL.  BY THE
009850*    TIME THIS PARAGRAPH RUNS, THE RPL0028 CHECK IN 0000-
009860*    MAIN-LINE HAS ALREADY CONFIRMED WS-LOAN-PRINCIPAL IS
009870*    POSITIVE, SO THE DIVIDE BELOW CANNOT BE A DIVIDE BY A
009880*    NON-POSITIVE PRINCIPAL.
009890       5000-CALC-LOAN.
009900           MOVE 0 TO AL-ENTRY-COUNT ML-ENTRY-COUNT.
009910           MOVE WS-LOAN-PRINCIPAL TO WS-BALANCE.
009920           COMPUTE WS-TOTAL-MONTHS = RP-LOAN-YEARS * 12.
009930           COMPUTE WS-FIXED-PRIN-COMP =
009940               WS-LOAN-PRINCIPAL / WS-TOTAL-MONTHS.
009950*    THE ANNUAL GROUPING TARGET FOR THE FIRST (PARTIAL) YEAR
009960*    OF A CALENDAR-YEAR-GROUPED LOAN IS WHATEVER IS LEFT OF
009970*    THE CALENDAR YEAR FROM THE LOAN START MONTH TO DECEMBER -
009980*    AN ANNIVERSARY-YEAR-GROUPED LOAN ALWAYS GROUPS BY TWELVE
009990*    FULL MONTHS REGARDLESS OF START MONTH.  THERE IS NO THIRD
010000*    GROUPING OPTION - 0150-VALIDATE-PARAMETERS ALREADY
010010*    REJECTED ANY OTHER GROUP-BY CODE.
010020           IF RP-GROUP-CALENDAR-YEAR
010030               COMPUTE WS-GROUP-TARGET = 13 - RP-LOAN-START-MONTH
010040           ELSE
010050               MOVE 12 TO WS-GROUP-TARGET.
010060           MOVE 0 TO WS-GROUP-COUNT.
010070           MOVE 0 TO WS-RATE-PREV.
010080           MOVE 'Y' TO WS-ANNUITY-RECALC-SW.
010090           SET WS-MO TO 1.
010100           PERFORM 5100-CALC-ONE-MONTH THRU 5100-EXIT
010110               VARYING WS-MO FROM 1 BY 1
010120               UNTIL WS-MO > WS-TOTAL-MONTHS.
010130*    IF THE LOAN TERM DOES NOT END EXACTLY ON AN ANNUAL
010140*    GROUPING BOUNDARY, 5100 LEAVES ONE PARTIAL GROUP OF
010150*    MONTHS UN-AGGREGATED WHEN THE LOOP EXITS - THIS CATCHES
010160*    THAT FINAL PARTIAL YEAR.
010170           IF WS-GROUP-COUNT > 0
010180               PERFORM 5500-AGGREGATE-ANNUAL-LOAN THRU 5500-EXIT.
010190       5000-EXIT.
010200           EXIT.
010210*
010220*    5100-CALC-ONE-MONTH COMPUTES ONE MONTH'S PAYMENT,
010230*    PRINCIPAL AND INTEREST SPLIT, STORES THE RESULT IN THE
010240*    MONTHLY-DETAIL TABLE, AND - WHEN A GROUPING BOUNDARY IS
010250*    REACHED - ROLLS THE GROUP UP INTO THE ANNUAL TABLE AND
010260*    RESETS FOR THE NEXT GROUP.
010270       5100-CALC-ONE-MONTH.
010280           COMPUTE WS-LOAN-YR = ((WS-MO - 1) / 12) + 1.
010290           MOVE RP-LOAN-ANNUAL-RATE TO WS-RATE-NOW.
010300*    A STEPPED-RATE LOAN OVERRIDES THE FLAT PARAMETER-RECORD
010310*    RATE WITH WHATEVER RATE THE SCHEDULE TABLE SPECIFIES FOR
010320*    THIS LOAN YEAR, IF ANY - SEE 5150, BELOW.
010330           SET RS-IDX TO 1.
010340           PERFORM 5150-FIND-SCHED-RATE THRU 5150-EXIT
010350               VARYING RS-IDX FROM 1 BY 1
010360               UNTIL RS-IDX > RS-ENTRY-COUNT.
010370           COMPUTE WS-MONTHLY-RATE = WS-RATE-NOW / 12.
010380           IF RP-METHOD-EQUAL-PRIN
010390               PERFORM 5200-CALC-EQUAL-PRINCIPAL THRU 5200-EXIT
010400           ELSE
010410               PERFORM 5300-CALC-EQUAL-TOTAL THRU 5300-EXIT.
010420           MOVE WS-RATE-NOW TO WS-RATE-PREV.
010430           ADD 1 TO WS-GROUP-COUNT.
010440           SET ML-IDX TO WS-GROUP-COUNT.
010450           MOVE WS-MO        TO ML-MONTH     (ML-IDX).
010460           MOVE WS-PAYMENT   TO ML-PAYMENT    (ML-IDX).
010470           MOVE WS-PRINCIPAL TO ML-PRINCIPAL  (ML-IDX).
010480           MOVE WS-INTEREST  TO ML-INTEREST   (ML-IDX).
010490           MOVE WS-BALANCE   TO ML-BALANCE    (ML-IDX).
010500           MOVE WS-GROUP-COUNT TO ML-ENTRY-COUNT.
010510           IF WS-GROUP-COUNT = WS-GROUP-TARGET OR WS-MO = WS-TOTAL-MONTHS
010520               PERFORM 5500-AGGREGATE-ANNUAL-LOAN THRU 5500-EXIT
010530               MOVE 0 TO WS-GROUP-COUNT
010540               MOVE 12 TO WS-GROUP-TARGET.
010550       5100-EXIT.
010560           EXIT.
010570*
010580*    A STEPPED LOAN'S RATE-SCHEDULE TABLE IS SEARCHED BY LOAN
010590*    YEAR RANGE, NOT EXACT YEAR, SINCE A RATE STEP OFTEN HOLDS
010600*    FOR SEVERAL YEARS AT A TIME (E.G. YEARS 1-5 AT ONE RATE,
010610*    YEARS 6-10 AT ANOTHER).  WS-RATE-NOW STAYS AT THE FLAT
010620*    PARAMETER-RECORD RATE IF NO RANGE MATCHES.
010630       5150-FIND-SCHED-RATE.
010640           IF WS-LOAN-YR NOT < RS-TBL-START-YEAR (RS-IDX)
010650              AND WS-LOAN-YR NOT > RS-TBL-END-YEAR (RS-IDX)
010660               MOVE RS-TBL-ANNUAL-RATE (RS-IDX) TO WS-RATE-NOW.
010670       5150-EXIT.
010680           EXIT.
010690*
010700*    EQUAL-PRINCIPAL METHOD - EVERY MONTH PAYS DOWN THE SAME
010710*    FIXED SLICE OF PRINCIPAL (WS-FIXED-PRIN-COMP, COMPUTED
010720*    ONCE IN 5000), SO THE TOTAL PAYMENT DECLINES MONTH OVER
010730*    MONTH AS THE INTEREST PORTION SHRINKS WITH THE BALANCE.
010740*    THE FINAL MONTH'S PRINCIPAL SLICE IS CAPPED AT WHATEVER
010750*    BALANCE REMAINS SO ROUNDING ACROSS THE TERM NEVER LEAVES
010760*    A NEGATIVE ENDING BALANCE.
010770       5200-CALC-EQUAL-PRINCIPAL.
010780           COMPUTE WS-INTEREST = WS-BALANCE * WS-MONTHLY-RATE.
010790           MOVE WS-FIXED-PRIN-COMP TO WS-PRINCIPAL.
010800           IF WS-PRINCIPAL > WS-BALANCE
010810               MOVE WS-BALANCE TO WS-PRINCIPAL.
010820           COMPUTE WS-PAYMENT = WS-PRINCIPAL + WS-INTEREST.
010830           COMPUTE WS-BALANCE = WS-BALANCE - WS-PRINCIPAL.
010840           IF WS-BALANCE < 0
010850               MOVE 0 TO WS-BALANCE.
010860       5200-EXIT.
010870           EXIT.
010880*
010890*    EQUAL-TOTAL (ANNUITY) METHOD - THE TOTAL MONTHLY PAYMENT
010900*    IS HELD LEVEL FOR AS LONG AS THE RATE DOES NOT CHANGE,
010910*    WITH THE PRINCIPAL/INTEREST SPLIT SHIFTING TOWARD
010920*    PRINCIPAL AS THE BALANCE SHRINKS.  A RATE STEP FORCES A
010930*    FRESH ANNUITY-PAYMENT CALCULATION (5350) FOR THE REMAINING
010940*    TERM, SINCE THE OLD LEVEL PAYMENT NO LONGER AMORTIZES THE
010950*    BALANCE CORRECTLY AT THE NEW RATE.
010960       5300-CALC-EQUAL-TOTAL.
010970           IF WS-MO = 1 OR WS-RATE-NOW NOT = WS-RATE-PREV
010980               PERFORM 5350-RECALC-ANNUITY-PAYMENT THRU 5350-EXIT.
010990           COMPUTE WS-INTEREST = WS-BALANCE * WS-MONTHLY-RATE.
011000           COMPUTE WS-PRINCIPAL = WS-PAYMENT - WS-INTEREST.
011010*    ON THE FINAL MONTH OF THE TERM, OR IF ROUNDING WOULD
011020*    OTHERWISE OVERPAY THE REMAINING BALANCE, THE PAYMENT IS
011030*    TRUED UP TO RETIRE THE LOAN EXACTLY RATHER THAN LEAVING A
011040*    STRAY FRACTIONAL BALANCE OR GOING NEGATIVE.
011050           IF WS-MO = WS-TOTAL-MONTHS OR WS-PRINCIPAL NOT < WS-BALANCE
011060               MOVE WS-BALANCE TO WS-PRINCIPAL
011070               COMPUTE WS-PAYMENT = WS-BALANCE + WS-INTEREST
011080               MOVE 0 TO WS-BALANCE
011090           ELSE
011100               COMPUTE WS-BALANCE = WS-BALANCE - WS-PRINCIPAL.
011110       5300-EXIT.
011120           EXIT.
011130*
011140*    RECOMPUTES THE LEVEL ANNUITY PAYMENT FOR WHATEVER MONTHS
011150*    REMAIN IN THE TERM, AT THE CURRENT MONTHLY RATE.  A ZERO
011160*    RATE (AN INTEREST-FREE LOAN) SKIPS THE ANNUITY FORMULA
011170*    ENTIRELY SINCE IT WOULD DIVIDE BY ZERO IN WS-ANNUITY-DENOM
011180*    - THE PAYMENT IS SIMPLY THE REMAINING BALANCE SPREAD
011190*    EVENLY OVER THE REMAINING MONTHS.
011200       5350-RECALC-ANNUITY-PAYMENT.
011210           COMPUTE WS-REMAIN-MONTHS = WS-TOTAL-MONTHS - WS-MO + 1.
011220           IF WS-MONTHLY-RATE = 0
011230               COMPUTE WS-PAYMENT = WS-BALANCE / WS-REMAIN-MONTHS
011240               GO TO 5350-EXIT.
011250           COMPUTE WS-FACTOR =
011260               (1 + WS-MONTHLY-RATE) ** WS-REMAIN-MONTHS.
011270           COMPUTE WS-ANNUITY-NUMER =
011280               WS-BALANCE * WS-MONTHLY-RATE * WS-FACTOR.
011290           COMPUTE WS-ANNUITY-DENOM = WS-FACTOR - 1.
011300           COMPUTE WS-PAYMENT = WS-ANNUITY-NUMER / WS-ANNUITY-DENOM.
011310       5350-EXIT.
011320           EXIT.
011330*
011340*    5500-AGGREGATE-ANNUAL-LOAN ROLLS THE CURRENT GROUP OF
011350*    MONTHLY-DETAIL ROWS (ML-TABLE) UP INTO ONE ANNUAL-SUMMARY
011360*    ROW (AL-TABLE), THEN CLEARS THE MONTHLY-DETAIL TABLE FOR
011370*    THE NEXT GROUP.  THE CUMULATIVE-PAID FIGURE CARRIES
011380*    FORWARD FROM THE PRIOR ANNUAL ROW RATHER THAN BEING
011390*    RECOMPUTED FROM SCRATCH EACH TIME.
011400       5500-AGGREGATE-ANNUAL-LOAN.
011410           ADD 1 TO AL-ENTRY-COUNT.
011420           SET AL-IDX TO AL-ENTRY-COUNT.
011430           MOVE AL-ENTRY-COUNT     TO AL-YEAR      (AL-IDX).
011440           MOVE ML-ENTRY-COUNT     TO AL-MONTHS    (AL-IDX).
011450           MOVE 0 TO AL-PRINCIPAL-PAID (AL-IDX)
011460                     AL-INTEREST-PAID (AL-IDX)
011470                     AL-TOTAL-PAID    (AL-IDX).
011480           SET ML-IDX TO 1.
011490           PERFORM 5550-SUM-ONE-MONTH THRU 5550-EXIT
011500               VARYING ML-IDX FROM 1 BY 1
011510               UNTIL ML-IDX > ML-ENTRY-COUNT.
011520           IF AL-ENTRY-COUNT = 1
011530               MOVE AL-TOTAL-PAID (AL-IDX) TO AL-CUM-PAID (AL-IDX)
011540           ELSE
011550               COMPUTE AL-CUM-PAID (AL-IDX) =
011560                   AL-CUM-PAID (AL-IDX - 1) + AL-TOTAL-PAID (AL-IDX).
011570           MOVE WS-BALANCE TO AL-BALANCE-END (AL-IDX).
011580           MOVE 0 TO ML-ENTRY-COUNT.
011590       5500-EXIT.
011600           EXIT.
011610*
011620*    ADDS ONE MONTH'S PRINCIPAL, INTEREST AND TOTAL PAYMENT
011630*    INTO THE CURRENT ANNUAL-SUMMARY ROW'S ACCUMULATORS.
011640       5550-SUM-ONE-MONTH.
011650           ADD ML-PRINCIPAL (ML-IDX) TO AL-PRINCIPAL-PAID (AL-IDX).
011660           ADD ML-INTEREST  (ML-IDX) TO AL-INTEREST-PAID  (AL-IDX).
011670           ADD ML-PAYMENT   (ML-IDX) TO AL-TOTAL-PAID     (AL-IDX).
011680       5550-EXIT.
011690           EXIT.
011700*
011710******************************************
011720*   6000  EXPENSE CONSOLIDATION             *
011730******************************************
011740*    6000-CALC-EXPENSES PULLS TOGETHER THE TAX, LOAN AND
011750*    OPERATING EXPENSE FIGURES THE PRIOR SECTIONS ALREADY
011760*    COMPUTED INTO A SINGLE PER-YEAR EXPENSE RECORD FOR THE
011770*    REPORT AND FOR 7000'S CASH-FLOW NETTING.
011780       6000-CALC-EXPENSES.
011790           MOVE RP-PROJ-YEARS TO EX-ENTRY-COUNT.
011800           SET EX-IDX TO 1.
011810           PERFORM 6100-CALC-ONE-EXPENSE-YEAR THRU 6100-EXIT
011820               VARYING EX-IDX FROM 1 BY 1
011830               UNTIL EX-IDX > RP-PROJ-YEARS.
011840       6000-EXIT.
011850           EXIT.
011860*
011870*    6100-CALC-ONE-EXPENSE-YEAR COPIES THAT YEAR'S TAX TOTALS
011880*    FORWARD, PULLS IN THE LOAN PRINCIPAL/INTEREST FOR YEARS
011890*    STILL WITHIN THE LOAN TERM (ZERO AFTER THE LOAN IS PAID
011900*    OFF), COMPUTES THE MANAGEMENT FEE EITHER AS A FLAT AMOUNT
011910*    OR A RATE OF GROSS-OF-VACANCY INCOME, AND PULLS IN
011920*    WHATEVER CAPEX OR EQUIPMENT REPAIR THE REPAIR-PLAN TABLE
011930*    CALLS FOR IN THIS YEAR.
011940       6100-CALC-ONE-EXPENSE-YEAR.
011950           MOVE EX-IDX TO EX-YEAR (EX-IDX).
011960           SET TX-IDX TO EX-IDX.
011970           COMPUTE EX-FIXED-LAND (EX-IDX) ROUNDED = TX-FIXED-LAND (TX-IDX).
011980           COMPUTE EX-CITY-LAND  (EX-IDX) ROUNDED = TX-CITY-LAND  (TX-IDX).
011990           COMPUTE EX-FIXED-BLDG (EX-IDX) ROUNDED = TX-FIXED-BLDG (TX-IDX).
012000           COMPUTE EX-CITY-BLDG  (EX-IDX) ROUNDED = TX-CITY-BLDG  (TX-IDX).
012010           COMPUTE EX-TAXES-TOTAL (EX-IDX) =
012020               EX-FIXED-LAND (EX-IDX) + EX-CITY-LAND (EX-IDX) +
012030               EX-FIXED-BLDG (EX-IDX) + EX-CITY-BLDG (EX-IDX).
012040*    THE LOAN TABLE MAY BE SHORTER THAN THE PROJECTION HORIZON
012050*    IF THE LOAN TERM IS SHORTER THAN RP-PROJ-YEARS - ONCE THE
012060*    LOAN IS PAID OFF THE THREE LOAN COLUMNS CORRECTLY DROP TO
012070*    ZERO FOR THE REMAINING PROJECTION YEARS.
012080           IF EX-IDX NOT > AL-ENTRY-COUNT
012090               SET AL-IDX TO EX-IDX
012100               COMPUTE EX-LOAN-PRINCIPAL (EX-IDX) ROUNDED =
012110                   AL-PRINCIPAL-PAID (AL-IDX)
012120               COMPUTE EX-LOAN-INTEREST (EX-IDX) ROUNDED =
012130                   AL-INTEREST-PAID (AL-IDX)
012140               COMPUTE EX-LOAN-TOTAL (EX-IDX) ROUNDED =
012150                   AL-TOTAL-PAID (AL-IDX)
012160           ELSE
012170               MOVE 0 TO EX-LOAN-PRINCIPAL (EX-IDX)
012180                         EX-LOAN-INTEREST  (EX-IDX)
012190                         EX-LOAN-TOTAL     (EX-IDX).
012200           SET IN-IDX TO EX-IDX.
012210*    REQ 3390 - MANAGEMENT FEE MAY BE KEYED AS A FLAT YEARLY
012220*    AMOUNT OR AS A RATE APPLIED TO THAT YEAR'S NET-OF-VACANCY
012230*    INCOME, DEPENDING ON WHICH MANAGEMENT CONTRACT GOVERNS
012240*    THE PROPERTY.
012250           IF RP-OP-MGMT-FEE-RATE NOT = 0
012260               COMPUTE EX-MGMT-FEE (EX-IDX) ROUNDED =
012270                   IN-ANNUAL-INCOME (IN-IDX) * RP-OP-MGMT-FEE-RATE
012280           ELSE
012290               MOVE RP-OP-MGMT-FEE TO EX-MGMT-FEE (EX-IDX).
012300           MOVE RP-OP-REPAIRS   TO EX-REPAIRS   (EX-IDX).
012310           MOVE RP-OP-INSURANCE TO EX-INSURANCE (EX-IDX).
012320           MOVE RP-OP-UTILITIES TO EX-UTILITIES (EX-IDX).
012330           MOVE 0 TO EX-CAPEX-LARGE (EX-IDX) EX-EQUIP-REPAIRS (EX-IDX).
012340           MOVE 1 TO WS-SUB-2.
012350           SET RP-IDX TO 1.
012360           PERFORM 6150-FIND-RPLAN-FOR-YEAR THRU 6150-EXIT
012370               VARYING RP-IDX FROM 1 BY 1
012380               UNTIL RP-IDX > RP-ENTRY-COUNT.
012390           COMPUTE EX-OPS-TOTAL (EX-IDX) =
012400               EX-MGMT-FEE (EX-IDX) + EX-REPAIRS (EX-IDX) +
012410               EX-INSURANCE (EX-IDX) + EX-UTILITIES (EX-IDX) +
012420               EX-CAPEX-LARGE (EX-IDX) + EX-EQUIP-REPAIRS (EX-IDX).
012430           COMPUTE EX-TOTAL (EX-IDX) =
012440               EX-TAXES-TOTAL (EX-IDX) + EX-LOAN-TOTAL (EX-IDX) +
012450               EX-OPS-TOTAL (EX-IDX).
012460       6100-EXIT.
012470           EXIT.
012480*
012490*    LOOKS UP THIS EXPENSE YEAR IN THE REPAIR-PLAN TABLE (REQ
012500*    3622 FIXED A MISSING DECLARATION OF THAT TABLE); A YEAR
012510*    WITH NO MATCHING ROW KEEPS THE ZEROES THE CALLER ALREADY
012520*    MOVED IN.
012530       6150-FIND-RPLAN-FOR-YEAR.
012540           IF RP-TBL-PLAN-YEAR (RP-IDX) = EX-YEAR (EX-IDX)
012550               MOVE RP-TBL-CAPEX-LARGE   (RP-IDX)
012560                   TO EX-CAPEX-LARGE   (EX-IDX)
012570               MOVE RP-TBL-EQUIP-REPAIRS (RP-IDX)
012580                   TO EX-EQUIP-REPAIRS (EX-IDX).
012590       6150-EXIT.
012600           EXIT.
012610*
012620******************************************
012630*   7000  CASH FLOW / SALE / APR            *
012640******************************************
012650*    7000-CALC-CASHFLOW ZEROES THE TWO RUNNING TOTALS THIS
012660*    SECTION NEEDS AND THEN PERFORMS 7100 ONCE PER PROJECTION
012670*    YEAR.  WS-DEPR-CUM IS RESET HERE RATHER THAN IN 7100 SO
012680*    IT ACCUMULATES ACROSS YEARS, NOT WITHIN A SINGLE YEAR.
012690       7000-CALC-CASHFLOW.
012700           MOVE 0 TO WS-CUM-CASHFLOW WS-DEPR-CUM.
012710           MOVE RP-PROJ-YEARS TO CF-ENTRY-COUNT.
012720           SET CF-IDX TO 1.
012730           PERFORM 7100-CALC-ONE-CASHFLOW-YEAR THRU 7100-EXIT
012740               VARYING CF-IDX FROM 1 BY 1
012750               UNTIL CF-IDX > RP-PROJ-YEARS.
012760       7000-EXIT.
012770           EXIT.
012780*
012790*    7100-CALC-ONE-CASHFLOW-YEAR NETS INCOME AGAINST EXPENSE,
012800*    TRACKS CUMULATIVE CASH POSITION AND CUMULATIVE
012810*    DEPRECIATION, AND THEN COMPUTES THE HYPOTHETICAL SALE
012820*    FIGURES FOR THIS YEAR - GROSS-YIELD-BASED SALE PRICE,
012830*    CAPITAL GAIN, CAPITAL-GAINS TAX, NET PROFIT AND APR - AS
012840*    IF THE PROPERTY WERE SOLD AT THE END OF THIS YEAR.  NONE
012850*    OF THIS IMPLIES THE PROPERTY IS ACTUALLY BEING SOLD; IT
012860*    IS A WHAT-IF FIGURE PRINTED FOR EVERY YEAR OF THE
012870*    PROJECTION SO THE INVESTOR CAN SEE HOW THE RETURN CHANGES
012880*    WITH HOLDING PERIOD.
012890       7100-CALC-ONE-CASHFLOW-YEAR.
012900           MOVE CF-IDX TO CF-YEAR (CF-IDX).
012910           SET IN-IDX TO CF-IDX.
012920           SET EX-IDX TO CF-IDX.
012930           MOVE IN-ANNUAL-INCOME (IN-IDX) TO CF-ANNUAL-INCOME (CF-IDX).
012940           MOVE EX-TOTAL         (EX-IDX) TO CF-TOTAL-EXPENSES (CF-IDX).
012950           COMPUTE CF-CASHFLOW (CF-IDX) =
012960               CF-ANNUAL-INCOME (CF-IDX) - CF-TOTAL-EXPENSES (CF-IDX).
012970           ADD CF-CASHFLOW (CF-IDX) TO WS-CUM-CASHFLOW.
012980           MOVE WS-CUM-CASHFLOW TO CF-CASHFLOW-CUM (CF-IDX).
012990*    ACCUMULATED DEPRECIATION ADDS BACK INTO THE GAIN-ON-SALE
013000*    COMPUTATION BELOW - A DEPRECIATED ASSET SHOWS MORE GAIN
013010*    AT SALE THAN ITS CASH PROFIT ALONE WOULD SUGGEST, SINCE
013020*    THE DEPRECIATION ALREADY REDUCED THE TAX BOOK VALUE.
013030*    ONLY YEARS STILL WITHIN EACH ASSET'S USED LIFE CONTRIBUTE
013040*    - A FULLY DEPRECIATED CLASS ADDS NOTHING FURTHER.
013050           SET DP-IDX TO 1.
013060           IF CF-IDX NOT > DP-USED-LIFE (1)
013070               SET DP-YR-IDX TO CF-IDX
013080               ADD DP-ANNUAL (1, DP-YR-IDX) TO WS-DEPR-CUM.
013090           SET DP-IDX TO 2.
013100           IF CF-IDX NOT > DP-USED-LIFE (2)
013110               SET DP-YR-IDX TO CF-IDX
013120               ADD DP-ANNUAL (2, DP-YR-IDX) TO WS-DEPR-CUM.
013130           IF CF-IDX NOT > AL-ENTRY-COUNT
013140               SET AL-IDX TO CF-IDX
013150               COMPUTE CF-LOAN-BALANCE (CF-IDX) ROUNDED =
013160                   AL-BALANCE-END (AL-IDX)
013170           ELSE
013180               MOVE 0 TO CF-LOAN-BALANCE (CF-IDX).
013190*    REQ 4417 - SALE PRICE IS DERIVED FROM A TARGET GROSS
013200*    RENTAL YIELD RATHER THAN KEYED DIRECTLY, SINCE THE MARKET
013210*    PRICES INVESTMENT PROPERTY OFF ITS INCOME STREAM.  A ZERO
013220*    GROSS-YIELD PARAMETER MEANS THE INVESTOR HAS NOT SUPPLIED
013230*    A TARGET YIELD, SO NO SALE-PRICE PROJECTION IS MADE THAT
013240*    YEAR.
013250           IF RP-GROSS-YIELD > 0
013260               COMPUTE CF-SALE-PRICE (CF-IDX) ROUNDED =
013270                   IN-ANNUAL-GROSS (IN-IDX) / RP-GROSS-YIELD
013280           ELSE
013290               MOVE 0 TO CF-SALE-PRICE (CF-IDX).
013300*    REQ 2690 - CAPITAL GAIN IS SALE PRICE LESS ORIGINAL
013310*    PURCHASE PRICE, PLUS ACCUMULATED DEPRECIATION ADDED BACK
013320*    (THE TAX BASIS HAS BEEN REDUCED BY THAT DEPRECIATION, SO
013330*    THE TAXABLE GAIN IS LARGER THAN THE SIMPLE CASH GAIN). A
013340*    LOSS ON SALE FLOORS THE TAXABLE GAIN AT ZERO SINCE THE
013350*    STATUTORY RATE APPLIES ONLY TO AN ACTUAL GAIN.  THE FLAT
013360*    20.315-PERCENT RATE IS THE COMBINED NATIONAL/LOCAL LONG-
013370*    TERM CAPITAL GAINS RATE THE SHOP HAS USED FOR THIS REPORT
013380*    SINCE RPL0017.
013390           COMPUTE WS-GAIN =
013400               CF-SALE-PRICE (CF-IDX) - RP-PURCHASE-PRICE + WS-DEPR-CUM.
013410           IF WS-GAIN < 0
013420               MOVE 0 TO WS-GAIN.
013430           COMPUTE CF-TAX-ON-SALE (CF-IDX) ROUNDED = WS-GAIN * 0.20315.
013440*    REQ 2910 - NET PROFIT IS THE CUMULATIVE CASH FLOW TO DATE
013450*    PLUS THE HYPOTHETICAL SALE PROCEEDS, LESS THE REMAINING
013460*    LOAN BALANCE TO BE PAID OFF AT CLOSING, LESS THE CAPITAL-
013470*    GAINS TAX, LESS THE ORIGINAL CASH INVESTED.  APR EXPRESSES
013480*    THAT NET PROFIT AS A RETURN ON THE ORIGINAL CASH INVESTED
013490*    - IF NO CASH WAS PUT DOWN (A FULLY FINANCED PURCHASE) THE
013500*    RATIO IS UNDEFINED AND IS REPORTED AS ZERO RATHER THAN
013510*    DIVIDING BY ZERO.
013520           COMPUTE CF-NET-PROFIT (CF-IDX) =
013530               CF-CASHFLOW-CUM (CF-IDX) + CF-SALE-PRICE (CF-IDX)
013540               - CF-LOAN-BALANCE (CF-IDX) - CF-TAX-ON-SALE (CF-IDX)
013550               - WS-INIT-CAPITAL.
013560           IF WS-INIT-CAPITAL = 0
013570               MOVE 0 TO CF-APR (CF-IDX)
013580           ELSE
013590               COMPUTE CF-APR (CF-IDX) ROUNDED =
013600                   CF-NET-PROFIT (CF-IDX) / WS-INIT-CAPITAL.
013610       7100-EXIT.
013620           EXIT.
013630*
013640******************************************
013650*   8000  PLAN-REPORT - FIVE SECTIONS       *
013660******************************************
013670*    8000-WRITE-REPORT DRIVES ALL FIVE REPORT SECTIONS IN
013680*    ORDER, EACH STARTING ON A NEW PAGE.  THE SEVEN RUN-WIDE
013690*    CONTROL TOTALS AND THE TWO CUMULATIVE-DEPRECIATION
013700*    WORKING FIGURES ARE ZEROED HERE, ONCE, BEFORE ANY SECTION
013710*    STARTS ACCUMULATING INTO THEM - REQ 3610 FOUND THAT A
013720*    PRIOR VERSION OF THIS PROGRAM LEFT SOME OF THESE FIGURES
013730*    CARRYING A STALE VALUE FROM AN EARLIER SECTION.
013740       8000-WRITE-REPORT.
013750           MOVE 0 TO WS-TOT-INCOME WS-TOT-EXPENSE WS-TOT-CASHFLOW
013760                     WS-TOT-DEPR WS-TOT-PRINCIPAL WS-TOT-INTEREST
013770                     WS-TOT-PAID.
013780           MOVE 0 TO WS-DEPR-CUM-BLDG WS-DEPR-CUM-EQUIP.
013790           PERFORM 8100-WRITE-SUMMARY-SECTION   THRU 8100-EXIT.
013800           PERFORM 8200-WRITE-INCOME-SECTION    THRU 8200-EXIT.
013810           PERFORM 8300-WRITE-EXPENSE-SECTION   THRU 8300-EXIT.
013820           PERFORM 8400-WRITE-DEPR-SECTION      THRU 8400-EXIT.
013830           PERFORM 8500-WRITE-LOAN-SECTION      THRU 8500-EXIT.
013840       8000-EXIT.
013850           EXIT.
013860*
013870* 03/06/17 T.OSTROWSKI REQ 3610 - CLEARS ALL SEVEN TOTAL-LINE
013880* AMOUNTS SO A SECTION THAT DOES NOT OWN A GIVEN COLUMN PRINTS
013890* ZERO RATHER THAN A FIGURE LEFT OVER FROM THE PRIOR SECTION.
013900       8600-CLEAR-TOTAL-LINE.
013910           MOVE 0 TO TL-INCOME-TOTAL    TL-EXPENSE-TOTAL
013920                     TL-CASHFLOW-TOTAL  TL-DEPR-TOTAL
013930                     TL-PRINCIPAL-TOTAL TL-INTEREST-TOTAL
013940                     TL-PAID-TOTAL.
013950       8600-EXIT.
013960           EXIT.
013970*
013980*    8100/8110 PRINT THE SUMMARY SECTION - ONE LINE PER
013990*    PROJECTION YEAR SHOWING INCOME, EXPENSE, CASH FLOW AND
014000*    THE SALE/PROFIT/APR FIGURES, FOLLOWED BY A TOTAL LINE
014010*    CARRYING THE FOUR COLUMNS THAT ARE MEANINGFUL TO SUM
014020*    ACROSS YEARS (INCOME, EXPENSE, CASH FLOW, DEPRECIATION) -
014030*    THE SALE/PROFIT/APR COLUMNS ARE EACH A WHAT-IF FOR A
014040*    DIFFERENT HOLDING PERIOD AND ARE NOT MEANINGFUL TO TOTAL.
014050       8100-WRITE-SUMMARY-SECTION.
014060           MOVE RP-PROJECT-ID TO HL1-PROJECT-ID.
014070           ADD 1 TO WS-PAGE-NO.
014080           MOVE WS-PAGE-NO TO HL1-PAGE-NO.
014090           WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-1
014100               AFTER ADVANCING PAGE.
014110           MOVE 'SUMMARY - CASH FLOW AND SALE ANALYSIS' TO
014120               HL2-SECTION-NAME.
014130           WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-2
014140               AFTER ADVANCING 2 LINES.
014150           SET CF-IDX TO 1.
014160           PERFORM 8110-WRITE-ONE-SUMMARY-LINE THRU 8110-EXIT
014170               VARYING CF-IDX FROM 1 BY 1
014180               UNTIL CF-IDX > CF-ENTRY-COUNT.
014190           PERFORM 8600-CLEAR-TOTAL-LINE THRU 8600-EXIT.
014200           MOVE WS-TOT-INCOME   TO TL-INCOME-TOTAL.
014210           MOVE WS-TOT-EXPENSE  TO TL-EXPENSE-TOTAL.
014220           MOVE WS-TOT-CASHFLOW TO TL-CASHFLOW-TOTAL.
014230           MOVE WS-TOT-DEPR     TO TL-DEPR-TOTAL.
014240           WRITE RP-PRINT-LINE FROM RP-TOTAL-LINE
014250               AFTER ADVANCING 2 LINES.
014260       8100-EXIT.
014270           EXIT.
014280*
014290       8110-WRITE-ONE-SUMMARY-LINE.
014300           MOVE CF-YEAR (CF-IDX)         TO SD-YEAR.
014310           MOVE CF-ANNUAL-INCOME (CF-IDX)   TO SD-INCOME.
014320           MOVE CF-TOTAL-EXPENSES (CF-IDX)  TO SD-EXPENSES.
014330           SET DP-YR-IDX TO CF-IDX.
014340           COMPUTE SD-DEPRECIATION =
014350               DP-ANNUAL (1, DP-YR-IDX) + DP-ANNUAL (2, DP-YR-IDX).
014360           MOVE CF-CASHFLOW (CF-IDX)     TO SD-CASHFLOW.
014370           MOVE CF-CASHFLOW-CUM (CF-IDX) TO SD-CASHFLOW-CUM.
014380           MOVE CF-LOAN-BALANCE (CF-IDX) TO SD-LOAN-BALANCE.
014390           MOVE CF-SALE-PRICE (CF-IDX)   TO SD-SALE-PRICE.
014400           MOVE CF-TAX-ON-SALE (CF-IDX)  TO SD-TAX-ON-SALE.
014410           MOVE CF-NET-PROFIT (CF-IDX)   TO SD-NET-PROFIT.
014420           MOVE CF-APR (CF-IDX)          TO SD-APR.
014430           WRITE RP-PRINT-LINE FROM RP-SUMMARY-DETAIL-LINE
014440               AFTER ADVANCING 1 LINE.
014450           ADD 1 TO WS-DETAIL-LINE-COUNT.
014460           ADD CF-ANNUAL-INCOME (CF-IDX)  TO WS-TOT-INCOME.
014470           ADD CF-TOTAL-EXPENSES (CF-IDX) TO WS-TOT-EXPENSE.
014480           ADD CF-CASHFLOW (CF-IDX)       TO WS-TOT-CASHFLOW.
014490       8110-EXIT.
014500           EXIT.
014510*
014520*    8200/8210 PRINT THE INCOME SECTION - ONE LINE PER
014530*    PROJECTION YEAR SHOWING THE COMPOUNDED RENT, RENT-CHANGE
014540*    AND VACANCY RATES, AND THE RESULTING GROSS AND NET-OF-
014550*    VACANCY ANNUAL INCOME.  NO TOTAL LINE IS PRINTED HERE -
014560*    THE INCOME TOTAL LIVES ON THE SUMMARY SECTION'S TOTAL
014570*    LINE INSTEAD.
014580       8200-WRITE-INCOME-SECTION.
014590           MOVE 'INCOME - RENTAL PROJECTION' TO HL2-SECTION-NAME.
014600           WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-2
014610               AFTER ADVANCING PAGE.
014620           SET IN-IDX TO 1.
014630           PERFORM 8210-WRITE-ONE-INCOME-LINE THRU 8210-EXIT
014640               VARYING IN-IDX FROM 1 BY 1
014650               UNTIL IN-IDX > IN-ENTRY-COUNT.
014660       8200-EXIT.
014670           EXIT.
014680*
014690       8210-WRITE-ONE-INCOME-LINE.
014700           MOVE IN-YEAR (IN-IDX)          TO ID-YEAR.
014710           MOVE IN-MONTHLY-RENT (IN-IDX)  TO ID-MONTHLY-RENT.
014720           MOVE IN-RENT-CHG-RATE (IN-IDX) TO ID-RENT-CHG-RATE.
014730           MOVE IN-VACANCY-RATE (IN-IDX)  TO ID-VACANCY-RATE.
014740           MOVE IN-ANNUAL-GROSS (IN-IDX)  TO ID-ANNUAL-GROSS.
014750           MOVE IN-ANNUAL-INCOME (IN-IDX) TO ID-ANNUAL-INCOME.
014760           WRITE RP-PRINT-LINE FROM RP-INCOME-DETAIL-LINE
014770               AFTER ADVANCING 1 LINE.
014780           ADD 1 TO WS-DETAIL-LINE-COUNT.
014790       8210-EXIT.
014800           EXIT.
014810*
014820*    8300/8310 PRINT THE EXPENSE SECTION.  REQ 3020 SPLIT THE
014830*    OLD SINGLE TAX FIGURE INTO ITS FOUR FIXED-ASSET/CITY-
014840*    PLANNING, LAND/BUILDING COMPONENTS, SO EACH PROJECTION
014850*    YEAR NOW PRINTS TWO DETAIL LINES RATHER THAN ONE.
014860       8300-WRITE-EXPENSE-SECTION.
014870           MOVE 'EXPENSES - TAX, LOAN AND OPERATING COSTS' TO
014880               HL2-SECTION-NAME.
014890           WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-2
014900               AFTER ADVANCING PAGE.
014910           SET EX-IDX TO 1.
014920           PERFORM 8310-WRITE-ONE-EXPENSE-LINE THRU 8310-EXIT
014930               VARYING EX-IDX FROM 1 BY 1
014940               UNTIL EX-IDX > EX-ENTRY-COUNT.
014950       8300-EXIT.
014960           EXIT.
014970*
014980* EACH PROJECTION YEAR PRINTS TWO LINES - THE TAX BREAKDOWN
014990* (RP-TAX-DETAIL-LINE, SAME FOUR COMPONENTS AS THE TAX
015000* SECTION'S OWN TABLE) FOLLOWED BY THE LOAN/OPERATING DETAIL
015010* LINE.  EACH RECORD IS POPULATED IN FULL BEFORE ITS WRITE -
015020* NO FIELD IS LEFT CARRYING A PRIOR YEAR'S OR PRIOR SECTION'S
015030* VALUE.
015040       8310-WRITE-ONE-EXPENSE-LINE.
015050           MOVE EX-YEAR (EX-IDX)          TO TD-YEAR.
015060           MOVE EX-FIXED-LAND (EX-IDX)    TO TD-FIXED-LAND.
015070           MOVE EX-CITY-LAND (EX-IDX)     TO TD-CITY-LAND.
015080           MOVE EX-FIXED-BLDG (EX-IDX)    TO TD-FIXED-BLDG.
015090           MOVE EX-CITY-BLDG (EX-IDX)     TO TD-CITY-BLDG.
015100           MOVE EX-TAXES-TOTAL (EX-IDX)   TO TD-TOTAL.
015110           WRITE RP-PRINT-LINE FROM RP-TAX-DETAIL-LINE
015120               AFTER ADVANCING 1 LINE.
015130           ADD 1 TO WS-DETAIL-LINE-COUNT.
015140           MOVE EX-YEAR (EX-IDX)           TO ED-YEAR.
015150           MOVE EX-LOAN-PRINCIPAL (EX-IDX) TO ED-LOAN-PRINCIPAL.
015160           MOVE EX-LOAN-INTEREST (EX-IDX)  TO ED-LOAN-INTEREST.
015170           MOVE EX-LOAN-TOTAL (EX-IDX)     TO ED-LOAN-TOTAL.
015180           MOVE EX-MGMT-FEE (EX-IDX)       TO ED-MGMT-FEE.
015190           MOVE EX-REPAIRS (EX-IDX)        TO ED-REPAIRS.
015200           MOVE EX-INSURANCE (EX-IDX)      TO ED-INSURANCE.
015210           MOVE EX-UTILITIES (EX-IDX)      TO ED-UTILITIES.
015220           MOVE EX-CAPEX-LARGE (EX-IDX)    TO ED-CAPEX-LARGE.
015230           MOVE EX-EQUIP-REPAIRS (EX-IDX)  TO ED-EQUIP-REPAIRS.
015240           MOVE EX-OPS-TOTAL (EX-IDX)      TO ED-OPS-TOTAL.
015250           MOVE EX-TOTAL (EX-IDX)          TO ED-TOTAL-EXPENSES.
015260           WRITE RP-PRINT-LINE FROM RP-EXPENSE-DETAIL-LINE
015270               AFTER ADVANCING 1 LINE.
015280           ADD 1 TO WS-DETAIL-LINE-COUNT.
015290           ADD EX-LOAN-PRINCIPAL (EX-IDX)  TO WS-TOT-PRINCIPAL.
015300           ADD EX-LOAN-INTEREST (EX-IDX)   TO WS-TOT-INTEREST.
015310       8310-EXIT.
015320           EXIT.
015330*
015340*    8400/8410 PRINT THE DEPRECIATION SECTION - REQ 3610
015350*    REBUILT THIS SECTION TO PRINT ONE ROW PER PROJECTION
015360*    YEAR, CARRYING BOTH ASSET CLASSES' ANNUAL DEPRECIATION,
015370*    A COMBINED YEAR TOTAL, CUMULATIVE DEPRECIATION AND BOOK
015380*    VALUE, RATHER THAN THE OLD LAYOUT'S SEPARATE TABLES PER
015390*    CLASS.
015400       8400-WRITE-DEPR-SECTION.
015410           MOVE 'DEPRECIATION - BUILDING AND EQUIPMENT' TO
015420               HL2-SECTION-NAME.
015430           WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-2
015440               AFTER ADVANCING PAGE.
015450           SET DP-IDX TO 1.
015460           SET DP-YR-IDX TO 1.
015470           PERFORM 8410-WRITE-ONE-DEPR-LINE THRU 8410-EXIT
015480               VARYING DP-YR-IDX FROM 1 BY 1
015490               UNTIL DP-YR-IDX > DP-USED-LIFE (1)
015500                  AND DP-YR-IDX > DP-USED-LIFE (2).
015510           PERFORM 8600-CLEAR-TOTAL-LINE THRU 8600-EXIT.
015520           MOVE WS-TOT-DEPR TO TL-DEPR-TOTAL.
015530           WRITE RP-PRINT-LINE FROM RP-TOTAL-LINE
015540               AFTER ADVANCING 2 LINES.
015550       8400-EXIT.
015560           EXIT.
015570*
015580* ONE ROW PER PROJECTION YEAR.  A CLASS WHOSE USED LIFE HAS
015590* ALREADY ELAPSED CONTRIBUTES ZERO TO ITS COLUMNS AND HOLDS
015600* ITS FINAL CUMULATIVE FIGURE FOR THE BOOK-VALUE COMPUTATION.
015610       8410-WRITE-ONE-DEPR-LINE.
015620           MOVE DP-YR-IDX TO DD-YEAR.
015630           SET DP-IDX TO 1.
015640           IF DP-YR-IDX NOT > DP-USED-LIFE (1)
015650               MOVE DP-ANNUAL (1, DP-YR-IDX) TO DD-BUILDING-DEPR
015660               ADD DP-ANNUAL (1, DP-YR-IDX) TO WS-DEPR-CUM-BLDG
015670           ELSE
015680               MOVE 0 TO DD-BUILDING-DEPR.
015690           SET DP-IDX TO 2.
015700           IF DP-YR-IDX NOT > DP-USED-LIFE (2)
015710               MOVE DP-ANNUAL (2, DP-YR-IDX) TO DD-EQUIP-DEPR
015720               ADD DP-ANNUAL (2, DP-YR-IDX) TO WS-DEPR-CUM-EQUIP
015730           ELSE
015740               MOVE 0 TO DD-EQUIP-DEPR.
015750           COMPUTE WS-DEPR-YEAR-TOTAL = DD-BUILDING-DEPR + DD-EQUIP-DEPR.
015760           MOVE WS-DEPR-YEAR-TOTAL TO DD-YEAR-TOTAL.
015770           ADD WS-DEPR-YEAR-TOTAL TO WS-TOT-DEPR.
015780           COMPUTE DD-CUM-TOTAL = WS-DEPR-CUM-BLDG + WS-DEPR-CUM-EQUIP.
015790           SET DP-IDX TO 1.
015800           COMPUTE DD-BOOK-VALUE-BLDG =
015810               DP-ORIG-COST (DP-IDX) - WS-DEPR-CUM-BLDG.
015820           SET DP-IDX TO 2.
015830           COMPUTE DD-BOOK-VALUE-EQUIP =
015840               DP-ORIG-COST (DP-IDX) - WS-DEPR-CUM-EQUIP.
015850           WRITE RP-PRINT-LINE FROM RP-DEPR-DETAIL-LINE
015860               AFTER ADVANCING 1 LINE.
015870           ADD 1 TO WS-DETAIL-LINE-COUNT.
015880       8410-EXIT.
015890           EXIT.
015900*
015910*    8500/8510 PRINT THE LOAN SECTION - ONE LINE PER YEAR OF
015920*    THE AMORTIZATION SCHEDULE (WHICH MAY BE SHORTER THAN THE
015930*    PROJECTION HORIZON ONCE THE LOAN IS PAID OFF), FOLLOWED
015940*    BY A TOTAL LINE FOR PRINCIPAL, INTEREST AND TOTAL PAID.
015950       8500-WRITE-LOAN-SECTION.
015960           MOVE 'LOAN - ANNUAL AMORTIZATION SCHEDULE' TO
015970               HL2-SECTION-NAME.
015980           WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-2
015990               AFTER ADVANCING PAGE.
016000           SET AL-IDX TO 1.
016010           PERFORM 8510-WRITE-ONE-LOAN-LINE THRU 8510-EXIT
016020               VARYING AL-IDX FROM 1 BY 1
016030               UNTIL AL-IDX > AL-ENTRY-COUNT.
016040           PERFORM 8600-CLEAR-TOTAL-LINE THRU 8600-EXIT.
016050           MOVE WS-TOT-PRINCIPAL TO TL-PRINCIPAL-TOTAL.
016060           MOVE WS-TOT-INTEREST  TO TL-INTEREST-TOTAL.
016070           MOVE WS-TOT-PAID      TO TL-PAID-TOTAL.
016080           WRITE RP-PRINT-LINE FROM RP-TOTAL-LINE
016090               AFTER ADVANCING 2 LINES.
016100       8500-EXIT.
016110           EXIT.
016120*
016130       8510-WRITE-ONE-LOAN-LINE.
016140           MOVE AL-YEAR (AL-IDX)           TO LD-YEAR.
016150           MOVE AL-MONTHS (AL-IDX)         TO LD-MONTHS.
016160           COMPUTE LD-PRINCIPAL-PAID ROUNDED = AL-PRINCIPAL-PAID (AL-IDX).
016170           COMPUTE LD-INTEREST-PAID  ROUNDED = AL-INTEREST-PAID (AL-IDX).
016180           COMPUTE LD-TOTAL-PAID     ROUNDED = AL-TOTAL-PAID (AL-IDX).
016190           COMPUTE LD-CUM-PAID       ROUNDED = AL-CUM-PAID (AL-IDX).
016200           COMPUTE LD-BALANCE-END    ROUNDED = AL-BALANCE-END (AL-IDX).
016210           WRITE RP-PRINT-LINE FROM RP-LOAN-DETAIL-LINE
016220               AFTER ADVANCING 1 LINE.
016230           ADD 1 TO WS-DETAIL-LINE-COUNT.
016240           COMPUTE WS-TOT-PAID ROUNDED =
016250               WS-TOT-PAID + AL-TOTAL-PAID (AL-IDX).
016260       8510-EXIT.
016270           EXIT.
016280*
016290******************************************
016300*   9000  END OF RUN                        *
016310******************************************
016320*    9000-END-RUN IS THE SOLE EXIT POINT FOR THE PROGRAM -
016330*    EVERY PATH THROUGH 0000-MAIN-LINE, INCLUDING BOTH
016340*    VALIDATION-FAILURE PATHS, ENDS UP HERE.  IT DISPLAYS THE
016350*    OPERATOR-FACING RUN TOTALS, CLOSES THE FOUR FILES THAT
016360*    ARE STILL OPEN AT THIS POINT (PARAM-FILE WAS ALREADY
016370*    CLOSED BACK IN 0100), AND STOPS THE RUN.
016380       9000-END-RUN.
016390           DISPLAY 'FINAL TOTALS FOR PROJECT:' UPON CRT AT 0915.
016400           DISPLAY RP-PROJECT-ID UPON CRT AT 0945.
016410           DISPLAY WS-TOT-INCOME  'TOTAL INCOME   =' UPON CRT AT 1125.
016420           DISPLAY WS-TOT-EXPENSE 'TOTAL EXPENSES =' UPON CRT AT 1225.
016430           DISPLAY WS-DETAIL-LINE-COUNT 'REPORT LINES   =' UPON CRT AT 1325.
016440           CLOSE RATE-SCHED-FILE.
016450           CLOSE BLDG-CORR-FILE.
016460           CLOSE REPAIR-PLAN-FILE.
016470           CLOSE DEPR-RATE-FILE.
016480           CLOSE PLAN-REPORT.
016490           STOP RUN.
016500       9000-EXIT.
016510           EXIT.
