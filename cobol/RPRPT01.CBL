000100******************************************************************
000200*    RPRPT01 - PLAN-REPORT PRINT LINE LAYOUTS                    *
000300*    COPIED INTO THE PLAN-REPORT FD IN RPLNCALC.  EACH SECTION   *
000400*    OF THE FIVE-SECTION REPORT (LOAN, DEPRECIATION, TAX,        *
000500*    INCOME, EXPENSE, CASH FLOW SUMMARY) BUILDS ITS OWN DETAIL    *
000600*    LINE HERE, THEN MOVES IT TO RP-PRINT-LINE FOR THE WRITE.     *
000700*    ADAPTED FROM THE OLD LPSXRPT 1403-STYLE PRINT LAYOUTS.       *
000800*    92/04/06  R.KEOUGH   ORIGINAL                               *
000900*    97/10/30  D.FARR     REQ 2910 - CASH FLOW SUMMARY LINE      *
001000*    99/04/19  T.OSTROWSKI Y2K - WIDENED YEAR-CAPTION TO 4 DIGITS*
001100*    03/06/17  T.OSTROWSKI REQ 3610 - FULL COLUMN SET ON ALL FIVE*
001200*                          SECTIONS; SPLIT THE INCOME/EXPENSE    *
001300*                          LINE IN TWO; RESTRUCTURED THE DEPR    *
001400*                          LINE TO ONE ROW PER YEAR; WIDENED THE *
001500*                          PLAN-REPORT LINE TO 198 CHARACTERS    *
001600******************************************************************
001700 01  RP-HEADING-LINE-1.
001800     05  HL1-FILLER-1                     PIC X(10)  VALUE SPACES.
001900     05  HL1-TITLE                        PIC X(40)  VALUE
002000         'REAL ESTATE BUSINESS PLAN PROJECTION'.
002100     05  HL1-FILLER-2                     PIC X(10)  VALUE SPACES.
002200     05  HL1-PROJECT-ID                   PIC X(10).
002300     05  HL1-PAGE-CAPTION                 PIC X(5)   VALUE 'PAGE '.
002400     05  HL1-PAGE-NO                      PIC ZZZ9.
002500     05  FILLER                           PIC X(119).
002600 01  RP-HEADING-LINE-2.
002700     05  HL2-FILLER-1                     PIC X(10)  VALUE SPACES.
002800     05  HL2-SECTION-NAME                 PIC X(40).
002900     05  FILLER                           PIC X(148).
003000*    ----------------------------------------------------------
003100*    LOAN SECTION - YEAR, MONTHS, PRINCIPAL, INTEREST, TOTAL,
003200*    CUM-PAID, BALANCE-END
003300*    ----------------------------------------------------------
003400 01  RP-LOAN-DETAIL-LINE.
003500     05  LD-FILLER-1                      PIC X(4)   VALUE SPACES.
003600     05  LD-YEAR                          PIC ZZ9.
003700     05  LD-FILLER-2                      PIC X(3)   VALUE SPACES.
003800     05  LD-MONTHS                        PIC ZZ9.
003900     05  LD-FILLER-3                      PIC X(3)   VALUE SPACES.
004000     05  LD-PRINCIPAL-PAID                PIC Z,ZZZ,ZZZ,ZZ9.
004100     05  LD-FILLER-4                      PIC X(2)   VALUE SPACES.
004200     05  LD-INTEREST-PAID                 PIC Z,ZZZ,ZZZ,ZZ9.
004300     05  LD-FILLER-5                      PIC X(2)   VALUE SPACES.
004400     05  LD-TOTAL-PAID                    PIC Z,ZZZ,ZZZ,ZZ9.
004500     05  LD-FILLER-6                      PIC X(2)   VALUE SPACES.
004600     05  LD-CUM-PAID                      PIC Z,ZZZ,ZZZ,ZZ9.
004700     05  LD-FILLER-7                      PIC X(2)   VALUE SPACES.
004800     05  LD-BALANCE-END                   PIC Z,ZZZ,ZZZ,ZZ9.
004900     05  FILLER                           PIC X(109).
005000*    ----------------------------------------------------------
005100*    DEPRECIATION SECTION - ONE LINE PER YEAR - BUILDING,
005200*    EQUIPMENT, YEAR TOTAL, CUMULATIVE TOTAL, BOTH BOOK VALUES
005300*    ----------------------------------------------------------
005400 01  RP-DEPR-DETAIL-LINE.
005500     05  DD-FILLER-1                      PIC X(4)   VALUE SPACES.
005600     05  DD-YEAR                          PIC ZZ9.
005700     05  DD-FILLER-2                      PIC X(3)   VALUE SPACES.
005800     05  DD-BUILDING-DEPR                 PIC Z,ZZZ,ZZZ,ZZ9.
005900     05  DD-FILLER-3                      PIC X(2)   VALUE SPACES.
006000     05  DD-EQUIP-DEPR                    PIC Z,ZZZ,ZZZ,ZZ9.
006100     05  DD-FILLER-4                      PIC X(2)   VALUE SPACES.
006200     05  DD-YEAR-TOTAL                    PIC Z,ZZZ,ZZZ,ZZ9.
006300     05  DD-FILLER-5                      PIC X(2)   VALUE SPACES.
006400     05  DD-CUM-TOTAL                     PIC Z,ZZZ,ZZZ,ZZ9.
006500     05  DD-FILLER-6                      PIC X(2)   VALUE SPACES.
006600     05  DD-BOOK-VALUE-BLDG               PIC Z,ZZZ,ZZZ,ZZ9.
006700     05  DD-FILLER-7                      PIC X(2)   VALUE SPACES.
006800     05  DD-BOOK-VALUE-EQUIP              PIC Z,ZZZ,ZZZ,ZZ9.
006900     05  FILLER                           PIC X(100).
007000*    ----------------------------------------------------------
007100*    TAX SECTION - FOUR COMPONENTS + TOTAL.  WIRED INTO THE
007200*    EXPENSES SECTION AS THE TAX-BREAKDOWN LINE FOR EACH YEAR -
007300*    SEE 8310-WRITE-ONE-EXPENSE-LINE IN RPLNCALC.
007400*    ----------------------------------------------------------
007500 01  RP-TAX-DETAIL-LINE.
007600     05  TD-FILLER-1                      PIC X(4)   VALUE SPACES.
007700     05  TD-YEAR                          PIC ZZ9.
007800     05  TD-FILLER-2                      PIC X(3)   VALUE SPACES.
007900     05  TD-FIXED-LAND                    PIC Z,ZZZ,ZZ9.
008000     05  TD-FILLER-3                      PIC X(2)   VALUE SPACES.
008100     05  TD-CITY-LAND                     PIC Z,ZZZ,ZZ9.
008200     05  TD-FILLER-4                      PIC X(2)   VALUE SPACES.
008300     05  TD-FIXED-BLDG                    PIC Z,ZZZ,ZZ9.
008400     05  TD-FILLER-5                      PIC X(2)   VALUE SPACES.
008500     05  TD-CITY-BLDG                     PIC Z,ZZZ,ZZ9.
008600     05  TD-FILLER-6                      PIC X(2)   VALUE SPACES.
008700     05  TD-TOTAL                         PIC Z,ZZZ,ZZZ,ZZ9.
008800     05  FILLER                           PIC X(131).
008900*    ----------------------------------------------------------
009000*    INCOME SECTION - YEAR, MONTHLY-RENT, RENT-CHG-RATE,
009100*    VACANCY-RATE, ANNUAL-GROSS, ANNUAL-INCOME
009200*    ----------------------------------------------------------
009300 01  RP-INCOME-DETAIL-LINE.
009400     05  ID-FILLER-1                      PIC X(4)   VALUE SPACES.
009500     05  ID-YEAR                          PIC ZZ9.
009600     05  ID-FILLER-2                      PIC X(3)   VALUE SPACES.
009700     05  ID-MONTHLY-RENT                  PIC Z,ZZZ,ZZZ,ZZ9.
009800     05  ID-FILLER-3                      PIC X(2)   VALUE SPACES.
009900     05  ID-RENT-CHG-RATE                 PIC -9.999999.
010000     05  ID-FILLER-4                      PIC X(3)   VALUE SPACES.
010100     05  ID-VACANCY-RATE                  PIC 9.999999.
010200     05  ID-FILLER-5                      PIC X(3)   VALUE SPACES.
010300     05  ID-ANNUAL-GROSS                  PIC Z,ZZZ,ZZZ,ZZ9.
010400     05  ID-FILLER-6                      PIC X(2)   VALUE SPACES.
010500     05  ID-ANNUAL-INCOME                 PIC Z,ZZZ,ZZZ,ZZ9.
010600     05  FILLER                           PIC X(122).
010700*    ----------------------------------------------------------
010800*    EXPENSE SECTION - LOAN PRINCIPAL/INTEREST/TOTAL, THE SIX
010900*    OPERATING COMPONENTS + OPS TOTAL, TOTAL-EXPENSES.  THE TAX
011000*    BREAKDOWN FOR THE SAME YEAR PRINTS FIRST ON RP-TAX-DETAIL-
011100*    LINE - SEE 8310-WRITE-ONE-EXPENSE-LINE.
011200*    ----------------------------------------------------------
011300 01  RP-EXPENSE-DETAIL-LINE.
011400     05  ED-FILLER-1                      PIC X(4)   VALUE SPACES.
011500     05  ED-YEAR                          PIC ZZ9.
011600     05  ED-FILLER-2                      PIC X(3)   VALUE SPACES.
011700     05  ED-LOAN-PRINCIPAL                PIC Z,ZZZ,ZZZ,ZZ9.
011800     05  ED-FILLER-3                      PIC X(2)   VALUE SPACES.
011900     05  ED-LOAN-INTEREST                 PIC Z,ZZZ,ZZZ,ZZ9.
012000     05  ED-FILLER-4                      PIC X(2)   VALUE SPACES.
012100     05  ED-LOAN-TOTAL                    PIC Z,ZZZ,ZZZ,ZZ9.
012200     05  ED-FILLER-5                      PIC X(2)   VALUE SPACES.
012300     05  ED-MGMT-FEE                      PIC Z,ZZZ,ZZZ,ZZ9.
012400     05  ED-FILLER-6                      PIC X(2)   VALUE SPACES.
012500     05  ED-REPAIRS                       PIC Z,ZZZ,ZZZ,ZZ9.
012600     05  ED-FILLER-7                      PIC X(2)   VALUE SPACES.
012700     05  ED-INSURANCE                     PIC Z,ZZZ,ZZZ,ZZ9.
012800     05  ED-FILLER-8                      PIC X(2)   VALUE SPACES.
012900     05  ED-UTILITIES                     PIC Z,ZZZ,ZZZ,ZZ9.
013000     05  ED-FILLER-9                      PIC X(2)   VALUE SPACES.
013100     05  ED-CAPEX-LARGE                   PIC Z,ZZZ,ZZZ,ZZ9.
013200     05  ED-FILLER-10                     PIC X(2)   VALUE SPACES.
013300     05  ED-EQUIP-REPAIRS                 PIC Z,ZZZ,ZZZ,ZZ9.
013400     05  ED-FILLER-11                     PIC X(2)   VALUE SPACES.
013500     05  ED-OPS-TOTAL                     PIC Z,ZZZ,ZZZ,ZZ9.
013600     05  ED-FILLER-12                     PIC X(2)   VALUE SPACES.
013700     05  ED-TOTAL-EXPENSES                PIC Z,ZZZ,ZZZ,ZZ9.
013800     05  FILLER                           PIC X(25).
013900*    ----------------------------------------------------------
014000*    SUMMARY SECTION - YEAR, INCOME, EXPENSES, DEPRECIATION,
014100*    CASHFLOW, CUM-CASHFLOW, LOAN-BALANCE, SALE-PRICE,
014200*    TAX-ON-SALE, NET-PROFIT, APR
014300*    ----------------------------------------------------------
014400 01  RP-SUMMARY-DETAIL-LINE.
014500     05  SD-FILLER-1                      PIC X(4)   VALUE SPACES.
014600     05  SD-YEAR                          PIC ZZ9.
014700     05  SD-FILLER-2                      PIC X(2)   VALUE SPACES.
014800     05  SD-INCOME                        PIC Z,ZZZ,ZZZ,ZZ9.
014900     05  SD-FILLER-2B                     PIC X(2)   VALUE SPACES.
015000     05  SD-EXPENSES                      PIC Z,ZZZ,ZZZ,ZZ9.
015100     05  SD-FILLER-2C                     PIC X(2)   VALUE SPACES.
015200     05  SD-DEPRECIATION                  PIC Z,ZZZ,ZZZ,ZZ9.
015300     05  SD-FILLER-2D                     PIC X(2)   VALUE SPACES.
015400     05  SD-CASHFLOW                      PIC Z,ZZZ,ZZZ,ZZ9-.
015500     05  SD-FILLER-3                      PIC X(2)   VALUE SPACES.
015600     05  SD-CASHFLOW-CUM                  PIC Z,ZZZ,ZZZ,ZZ9-.
015700     05  SD-FILLER-4                      PIC X(2)   VALUE SPACES.
015800     05  SD-LOAN-BALANCE                  PIC Z,ZZZ,ZZZ,ZZ9.
015900     05  SD-FILLER-5                      PIC X(2)   VALUE SPACES.
016000     05  SD-SALE-PRICE                    PIC Z,ZZZ,ZZZ,ZZ9.
016100     05  SD-FILLER-6                      PIC X(2)   VALUE SPACES.
016200     05  SD-TAX-ON-SALE                   PIC Z,ZZZ,ZZZ,ZZ9.
016300     05  SD-FILLER-7                      PIC X(2)   VALUE SPACES.
016400     05  SD-NET-PROFIT                    PIC Z,ZZZ,ZZZ,ZZ9-.
016500     05  SD-FILLER-8                      PIC X(2)   VALUE SPACES.
016600     05  SD-APR                           PIC ZZ9.999.
016700     05  FILLER                           PIC X(44).
016800*    ----------------------------------------------------------
016900*    GRAND-TOTAL LINE - SHARED BY ALL FIVE SECTIONS.  NOT EVERY
017000*    COLUMN APPLIES TO EVERY SECTION - 8600-CLEAR-TOTAL-LINE IN
017100*    RPLNCALC ZEROES ALL SEVEN AMOUNTS BEFORE EACH SECTION MOVES
017200*    IN ONLY THE TOTALS IT OWNS, SO NO STALE FIGURE CARRIES
017300*    FORWARD FROM THE PRIOR SECTION'S TOTAL LINE.
017400*    ----------------------------------------------------------
017500 01  RP-TOTAL-LINE.
017600     05  TL-FILLER-1                      PIC X(4)   VALUE SPACES.
017700     05  TL-CAPTION                       PIC X(20)  VALUE
017800         'PROJECTION TOTALS...'.
017900     05  TL-INCOME-TOTAL                  PIC Z,ZZZ,ZZZ,ZZ9.
018000     05  TL-FILLER-2                      PIC X(2)   VALUE SPACES.
018100     05  TL-EXPENSE-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.
018200     05  TL-FILLER-3                      PIC X(2)   VALUE SPACES.
018300     05  TL-CASHFLOW-TOTAL                PIC Z,ZZZ,ZZZ,ZZ9-.
018400     05  TL-FILLER-4                      PIC X(2)   VALUE SPACES.
018500     05  TL-DEPR-TOTAL                    PIC Z,ZZZ,ZZZ,ZZ9.
018600     05  TL-FILLER-5                      PIC X(2)   VALUE SPACES.
018700     05  TL-PRINCIPAL-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.
018800     05  TL-FILLER-6                      PIC X(2)   VALUE SPACES.
018900     05  TL-INTEREST-TOTAL                PIC Z,ZZZ,ZZZ,ZZ9.
019000     05  TL-FILLER-7                      PIC X(2)   VALUE SPACES.
019100     05  TL-PAID-TOTAL                    PIC Z,ZZZ,ZZZ,ZZ9.
019200     05  FILLER                           PIC X(70).
