000100******************************************************************
000200*    RPINC01 - ANNUAL RENTAL INCOME TABLE (INCOME-ROW)           *
000300*    ONE ENTRY PER PROJECTION YEAR, BUILT BY 3000-CALC-INCOME.   *
000400*    CONSUMED BY 6000-CALC-EXPENSES (RATE-BASED MGMT FEE) AND    *
000500*    7000-CALC-CASHFLOW (SALE PRICE BASIS).  WORKING STORAGE.    *
000600*    ADAPTED FROM THE OLD CNP-TI-REC YEAR-END TAX EXTRACT.       *
000700*    90/11/09  R.KEOUGH   ORIGINAL                               *
000800*    97/07/28  D.FARR     REQ 2910 - VACANCY TREND SUPPORT      *
000900******************************************************************
001000 01  RP-INCOME-TABLE.
001100     05  IN-ENTRY-COUNT                   PIC 9(2)      COMP-3.
001200     05  IN-YEAR-ROW OCCURS 40 TIMES
001300                     INDEXED BY IN-IDX.
001400         10  IN-YEAR                      PIC 9(2)      COMP-3.
001500         10  IN-MONTHLY-RENT              PIC S9(9)     COMP-3.
001600         10  IN-RENT-CHG-RATE             PIC S9V9(6)   COMP-3.
001700         10  IN-VACANCY-RATE              PIC 9V9(6)    COMP-3.
001800         10  IN-ANNUAL-GROSS              PIC S9(11)    COMP-3.
001900         10  IN-ANNUAL-INCOME             PIC S9(11)    COMP-3.
002000         10  FILLER                       PIC X(6).
002100     05  FILLER                           PIC X(20).
