000100******************************************************************
000200*    RPEXP01 - ANNUAL EXPENSE CONSOLIDATION TABLE (EXPENSE-ROW)  *
000300*    ONE ENTRY PER PROJECTION YEAR, BUILT BY 6000-CALC-EXPENSES  *
000400*    FROM THE TAX, LOAN AND REPAIR-PLAN RESULTS.  CONSUMED BY    *
000500*    7000-CALC-CASHFLOW.  WORKING STORAGE.                      *
000600*    ADAPTED FROM THE OLD MB1S EXTRACT (FEE/DISBURSEMENT) LAYOUT.*
000700*    91/03/27  R.KEOUGH   ORIGINAL                               *
000800*    96/09/14  D.FARR     REQ 2610 - CAPEX/EQUIP REPAIR BUCKETS *
000900******************************************************************
001000 01  RP-EXPENSE-TABLE.
001100     05  EX-ENTRY-COUNT                   PIC 9(2)      COMP-3.
001200     05  EX-YEAR-ROW OCCURS 40 TIMES
001300                     INDEXED BY EX-IDX.
001400         10  EX-YEAR                      PIC 9(2)      COMP-3.
001500         10  EX-TAX-COMPONENTS.
001600             15  EX-FIXED-LAND            PIC S9(11)    COMP-3.
001700             15  EX-CITY-LAND             PIC S9(11)    COMP-3.
001800             15  EX-FIXED-BLDG            PIC S9(11)    COMP-3.
001900             15  EX-CITY-BLDG             PIC S9(11)    COMP-3.
002000         10  EX-TAXES-TOTAL               PIC S9(11)    COMP-3.
002100         10  EX-LOAN-COMPONENTS.
002200             15  EX-LOAN-PRINCIPAL        PIC S9(11)    COMP-3.
002300             15  EX-LOAN-INTEREST         PIC S9(11)    COMP-3.
002400             15  EX-LOAN-TOTAL            PIC S9(11)    COMP-3.
002500         10  EX-OPEX-COMPONENTS.
002600             15  EX-MGMT-FEE              PIC S9(11)    COMP-3.
002700             15  EX-REPAIRS               PIC S9(11)    COMP-3.
002800             15  EX-INSURANCE             PIC S9(11)    COMP-3.
002900             15  EX-UTILITIES             PIC S9(11)    COMP-3.
003000             15  EX-CAPEX-LARGE           PIC S9(11)    COMP-3.
003100             15  EX-EQUIP-REPAIRS         PIC S9(11)    COMP-3.
003200         10  EX-OPS-TOTAL                 PIC S9(11)    COMP-3.
003300         10  EX-TOTAL                     PIC S9(11)    COMP-3.
003400         10  FILLER                       PIC X(8).
003500     05  FILLER                           PIC X(20).
